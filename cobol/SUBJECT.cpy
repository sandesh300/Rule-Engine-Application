000100******************************************************************
000200* COPYBOOK      :: SUBJECT                                       *
000300* BENUTZT VON   :: RULEVL0M                                      *
000400* KURZBESCHR.   :: Satzlayout Subjekt-Datei (SUBJECT-DECK)       *
000500*                  Ein Subjekt pro Satz mit bis zu 10 benannten  *
000600*                  Attribut/Wert-Paaren, freie Reihenfolge.      *
000700*----------------------------------------------------------------*
000800* Aenderungen:                                                  *
000900*----------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*A.00.00|1987-03-11| hgb | Neuerstellung fuer RULEVL0M           *
001300*A.00.01|1990-02-27| hgb | ATTR-TAB auf 10 Paare je Pflichtenheft*
001400*A.00.02|1995-02-14| wtr | ATTR-NUMERIC-VIEW Redefinition fuer  *
001500*                        | Typumsetzung in C311-COERCE-AND-COMP  *
001600*A.00.03|2000-01-14| kl  | Jahr-2000-Rolloverkontrolle: Satzlay.*
001700*                        | ohne Datumsfeld - keine Aenderung    *
001800*----------------------------------------------------------------*
001900*
002000 01  SUBJECT-REC.
002100*        Eindeutige numerische Subjektkennung, wird unveraendert
002200*        nach OUT-SUBJECT-ID im Entscheidungsbericht kopiert.
002300     05  SUBJECT-ID                  PIC 9(06).
002400*        Anzahl belegter Attribut/Wert-Paare in ATTR-TAB-ENTRY,
002500*        Rest der Tabelle bleibt auf Spaces/Zero initialisiert.
002600     05  ATTR-COUNT                  PIC 9(02).
002700*        Attribut/Wert-Tisch, feste Groesse 10 je Satz; mehr
002800*        Paare liefert der Regel-Autor nicht an.
002900     05  ATTR-TAB-ENTRY              OCCURS 10 TIMES
003000                                      INDEXED BY ATTR-IDX.
003100*            Attributname, z.B. AGE, SALARY, STATUS - wird
003200*            gegen COND-FIELD aus dem Node-Tisch verglichen.
003300         10  ATTR-NAME                PIC X(20).
003400*            Attributwert als Text abgelegt; numerische Werte
003500*            rechtsbuendige Ziffernfolgen, sonst Klartext.
003600         10  ATTR-VALUE               PIC X(20).
003700*            Numerische Sicht auf ATTR-VALUE fuer den Fall dass
003800*            C311-COERCE-AND-COMPARE den Wert als Zahl erkennt;
003900*            dient nur der Pruefung, der Text bleibt massgebend.
004000         10  ATTR-VALUE-NUM REDEFINES ATTR-VALUE
004100                                     PIC S9(16)V9(02).
004200*        Fuellbytes, Satz bislang 6+2+10*40=408 Bytes belegt;
004300*        auf 410 ausgepolstert analog Hausnorm (gerade Laenge).
004400     05  FILLER                      PIC X(02).
