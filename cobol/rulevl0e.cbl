000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RULEVL0M.
000300 AUTHOR. H. BRANDT.
000400 INSTALLATION. WSOFT RECHENZENTRUM.
000500 DATE-WRITTEN. 1987-03-20.
000600 DATE-COMPILED.
000700 SECURITY. INTERN - NUR DV-ABTEILUNG.
000800*
000900*****************************************************************
001000* Letzte Aenderung :: 2000-03-02
001100* Letzte Version   :: A.00.07
001200* Kurzbeschreibung :: Subjekt-Auswerter fuer den Batch-Regelaus-
001300*                     werter. Liest den Subjekt-Abzug SUBJECT-
001400*                     DECK, wertet fuer jedes Subjekt jede in
001500*                     RULE-TABLE (COPY ASTTAB) eingetragene Regel
001600*                     gegen den dort abgelegten Knotenbaum aus und
001700*                     schreibt Detail-, Kontrollsummen- und Gesamt
001800*                     summenzeilen auf den Entscheidungsbericht
001900*                     DECISION-RPT (COPY DECISION).
002000*
002100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002300*---------------------------------------------------------------*
002400* Vers. | Datum    | von | Kommentar                             *
002500*-------|----------|-----|---------------------------------------*
002600*A.00.00|1987-03-20| hgb | Neuerstellung - Grundgeruest aus     *
002700*       |          |     | SSFEIN0M abgeleitet, iterative Post-  *
002800*       |          |     | Order-Auswertung ueber EVAL-STACK     *
002900*A.00.01|1987-05-09| hgb | Typumsetzung Feld/Literal ergaenzt    *
003000*       |          |     | (PFH Regeln 4+5), C317-TEXT-TO-NUM    *
003100*A.00.02|1990-02-27| hgb | Fehlendes Attribut fuehrt zu REJ statt*
003200*       |          |     | Programmabbruch (PFH Regel 6)         *
003300*A.00.03|1995-02-14| wtr | Kontrollsummen je Regel ueber den     *
003400*       |          |     | gesamten Subjektlauf gesammelt, erst  *
003500*       |          |     | am Ende in einem Durchgang gedruckt   *
003600*A.00.04|1999-01-21| sch | Jahr-2000: Gesamtsummenzeile ergaenzt,*
003700*       |          |     | Zaehlerfelder auf COMP umgestellt,    *
003800*       |          |     | Pruefung durchgef. und dokumentiert   *
003900*A.00.05|1999-04-12| hgb | RULE-TAB-REJECTED-COUNT (ASTTAB) fuer *
004000*       |          |     | Gesamtsummenzeile RULES-REJECTED ein- *
004100*       |          |     | gebunden, keine eigene Zaehlung mehr  *
004200*A.00.06|2000-01-14| kl  | Jahr-2000-Rolloverkontrolle: Testlauf *
004300*       |          |     | mit SUBJECT-DECK-Saetzen ueber den    *
004400*       |          |     | Jahreswechsel - ohne Befund, keine    *
004500*       |          |     | Programmaenderung notwendig           *
004600*A.00.07|2000-03-02| rm  | WS-NODE-VISIT-COUNT (77-Ebene) und    *
004700*       |          |     | Anzeige in B090-ENDE ergaenzt; C302-  *
004800*       |          |     | POP-AND-PROCESS in Teilparagr. C302-  *
004900*       |          |     | 10/20/30 mit GO TO zerlegt            *
005000*---------------------------------------------------------------*
005100*
005200* Programmbeschreibung
005300* --------------------
005400* Je SUBJECT-DECK-Satz werden alle in RULE-TABLE eingetragenen
005500* Regeln durchlaufen (aeussere Schleife Subjekt, innere Schleife
005600* Regel). Je Regel wird der Knotenbaum ab RTAB-ROOT-IDX iterativ
005700* (Post-Order ueber EVAL-STACK, echte Rekursion ist auf diesem
005800* Compiler fuer PERFORM nicht vorgesehen) ausgewertet: Operand-
005900* Knoten zerlegen ihren Bedingungstext in Feld/Operator/Literal,
006000* schlagen das Feld im Subjekt-Attributtisch nach und vergleichen
006100* numerisch oder alphanumerisch je nach Gestalt des Attributwer-
006200* tes; Operator-Knoten verknuepfen ihre beiden Kindergebnisse mit
006300* UND/ODER. Ein fehlendes Attribut, ein unbekannter Operator oder
006400* eine unbekannte Knotenverknuepfung fuehrt zur Zurueckweisung des
006500* gesamten (Subjekt,Regel)-Paares (Ergebnis REJ) - beide Teilbaeu-
006600* me werden dabei stets vollstaendig durchlaufen, es gibt keine
006700* Kurzschlussauswertung. Je Regel werden PASS/FAIL/REJECTED ge-
006800* zaehlt und nach Abschluss des Subjektlaufes in einem Durchgang
006900* als Kontrollsummenzeilen gedruckt, gefolgt von der Gesamtsummen-
007000* zeile.
007100*
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     SWITCH-15 IS ANZEIGE-VERSION
007700         ON STATUS IS SHOW-VERSION
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                      " .,;-_!$%&/=*+"
008200     CLASS FIELD-CHAR IS "A" THRU "Z"
008300                         "a" THRU "z"
008400                         "_"
008500     CLASS OP-CHAR IS ">" "<" "="
008600     CLASS DIGIT-CHAR IS "0" THRU "9".
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT SUBJECT-DECK  ASSIGN TO SUBJDECK
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS FILE-STATUS.
009200     SELECT DECISION-RPT  ASSIGN TO DECISRPT
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS  IS RPT-FILE-STATUS.
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SUBJECT-DECK
009800     LABEL RECORDS ARE STANDARD.
009900     COPY SUBJECT.
010000 FD  DECISION-RPT
010100     LABEL RECORDS ARE STANDARD.
010200 01  DECISION-RPT-REC.
010300     05  RPT-REC-DATA            PIC X(89).
010400     05  FILLER                  PIC X(01).
010500 WORKING-STORAGE SECTION.
010600*---------------------------------------------------------------*
010700* Einzelstehender Laufzaehler (77-Ebene) - Gesamtzahl der
010800* Knotenbesuche ueber alle Subjekte/Regeln dieses Laufs in
010900* C302-POP-AND-PROCESS (Diagnose)
011000*---------------------------------------------------------------*
01110077          WS-NODE-VISIT-COUNT     PIC S9(07) COMP VALUE ZERO.
011200*---------------------------------------------------------------*
011300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011400*---------------------------------------------------------------*
011500 01          COMP-FELDER.
011600     05      C4-ANZ              PIC S9(04) COMP.
011700     05      C4-I1               PIC S9(04) COMP.
011800     05      C4-CP               PIC S9(04) COMP.
011900     05      C4-LEN              PIC S9(04) COMP.
012000     05      C4-CUR-NODE         PIC S9(04) COMP.
012100     05      C4-EVAL-ROOT        PIC S9(04) COMP.
012200     05      C4-ATTR-IDX         PIC S9(04) COMP.
012300     05      C4-TOK-START        PIC S9(04) COMP.
012400     05      C4-FIELD-LEN        PIC S9(04) COMP.
012500     05      C4-OP-START         PIC S9(04) COMP.
012600     05      C4-OP-LEN           PIC S9(04) COMP.
012700     05      C4-LIT-START        PIC S9(04) COMP.
012800     05      C4-LIT-LEN          PIC S9(04) COMP.
012900     05      C4-FRAC-DIGITS      PIC S9(04) COMP.
013000     05      C4-MINUS-CNT        PIC S9(04) COMP.
013100     05      C4-DOT-CNT          PIC S9(04) COMP.
013200     05      C4-X.
013300      10                         PIC X VALUE LOW-VALUE.
013400      10     C4-X2               PIC X.
013500     05      C4-NUM REDEFINES C4-X
013600                                 PIC S9(04) COMP.
013700     05      C1-X                PIC X.
013800     05      C1-NUM REDEFINES C1-X
013900                                 PIC 9.
014000     05      C9-SUBJECT-COUNT    PIC S9(06) COMP.
014100 01          EVAL-FELDER.
014200     05      EVAL-STK-TOP        PIC S9(04) COMP.
014300     05      WS-PUSH-NODE-IDX    PIC S9(04) COMP.
014400     05      WS-PUSH-VISITED     PIC X.
014500     05      WS-NUM-1            PIC S9(18)V9(02).
014600     05      WS-NUM-2            PIC S9(18)V9(02).
014700     05      WS-CONV-NUM         PIC S9(18)V9(02).
014800*---------------------------------------------------------------*
014900* Display-Felder: Praefix D
015000*---------------------------------------------------------------*
015100 01          DISPLAY-FELDER.
015200     05      D-NUM6              PIC  9(06).
015300*---------------------------------------------------------------*
015400* Felder mit konstantem Inhalt: Praefix K
015500*---------------------------------------------------------------*
015600 01          KONSTANTE-FELDER.
015700     05      K-MODUL             PIC X(08)     VALUE "RULEVL0M".
015800     05      K-AND               PIC X(03)     VALUE "AND".
015900     05      K-OR                PIC X(02)     VALUE "OR".
016000*---------------------------------------------------------------*
016100* Conditional-Felder
016200*---------------------------------------------------------------*
016300 01          SCHALTER.
016400     05      FILE-STATUS         PIC X(02).
016500          88 FILE-OK                         VALUE "00".
016600          88 FILE-NOK                        VALUE "01" THRU "99".
016700     05      REC-STAT REDEFINES  FILE-STATUS.
016800        10   FILE-STATUS1        PIC X.
016900          88 FILE-EOF                        VALUE "1".
017000          88 FILE-INVALID                    VALUE "2".
017100        10                       PIC X.
017200     05      RPT-FILE-STATUS     PIC X(02).
017300          88 RPT-OK                          VALUE "00".
017400          88 RPT-NOK                         VALUE "01" THRU "99".
017500     05      PRG-STATUS          PIC 9       VALUE ZERO.
017600          88 PRG-OK                          VALUE ZERO.
017700          88 PRG-NOK                         VALUE 1 THRU 9.
017800          88 PRG-ABBRUCH                     VALUE 2.
017900     05      SUBJ-OPEN-FLAG      PIC X       VALUE "N".
018000          88 SUBJ-IS-OPEN                    VALUE "Y".
018100     05      RPT-OPEN-FLAG       PIC X       VALUE "N".
018200          88 RPT-IS-OPEN                     VALUE "Y".
018300     05      WS-EVAL-RESULT-FLAG PIC X       VALUE "N".
018400          88 WS-EVAL-TRUE                    VALUE "Y".
018500          88 WS-EVAL-FALSE                   VALUE "N".
018600     05      WS-EVAL-ERROR-FLAG  PIC X       VALUE "N".
018700          88 WS-EVAL-HAS-ERROR               VALUE "Y".
018800          88 WS-EVAL-NO-ERROR                VALUE "N".
018900     05      WS-STACK-OVFL-FLAG  PIC X       VALUE "N".
019000          88 WS-STACK-OVFL-YES               VALUE "Y".
019100          88 WS-STACK-OVFL-NO                VALUE "N".
019200     05      WS-LEFT-BOOL        PIC X       VALUE "N".
019300     05      WS-LEFT-ERR         PIC X       VALUE "N".
019400     05      WS-RIGHT-BOOL       PIC X       VALUE "N".
019500     05      WS-RIGHT-ERR        PIC X       VALUE "N".
019600     05      WS-ATTR-FOUND-FLAG  PIC X       VALUE "N".
019700          88 WS-ATTR-WAS-FOUND                VALUE "Y".
019800          88 WS-ATTR-NOT-FOUND                VALUE "N".
019900     05      WS-SHAPE-FLAG       PIC X       VALUE "N".
020000          88 WS-SHAPE-IS-OK                   VALUE "N".
020100          88 WS-SHAPE-IS-BAD                  VALUE "Y".
020200     05      WS-CONV-SIGN-FLAG   PIC X       VALUE "P".
020300          88 WS-CONV-POSITIVE                 VALUE "P".
020400          88 WS-CONV-NEGATIVE                 VALUE "M".
020500     05      WS-CONV-MODE-FLAG   PIC X       VALUE "I".
020600          88 WS-CONV-INT-PART                 VALUE "I".
020700          88 WS-CONV-FRAC-PART                VALUE "F".
020800*---------------------------------------------------------------*
020900* Arbeitsfelder fuer Bedingungs-Zerlegung und Typumsetzung
021000*---------------------------------------------------------------*
021100 01          WORK-FELDER.
021200     05      WS-COND-TEXT        PIC X(20).
021300     05      WS-COND-TEXT-LEN    PIC S9(04) COMP.
021400     05      WS-COND-FIELD       PIC X(20).
021500     05      WS-COND-OPERATOR    PIC X(02).
021600     05      WS-COND-VALUE       PIC X(20).
021700     05      WS-ATTR-VALUE-FOUND PIC X(20).
021800     05      WS-SHAPE-TEXT       PIC X(20).
021900     05      WS-SHAPE-LEN        PIC S9(04) COMP.
022000     05      WS-CONV-TEXT        PIC X(20).
022100     05      WS-CONV-LEN         PIC S9(04) COMP.
022200*---------------------------------------------------------------*
022300* Regel-Kontrollsummen, parallel zu RULE-TAB-ENTRY (s. ASTTAB) -
022400* ueber den gesamten Subjektlauf gesammelt, am Ende in einem
022500* Durchgang gedruckt (echter Wechsel auf RULE-ID ist wegen der
022600* verschachtelten Schleifenfolge Subjekt/Regel nicht moeglich).
022700*---------------------------------------------------------------*
022800 01          RULE-TOTALS-TAB.
022900     05      RLT-ENTRY           OCCURS 500 TIMES.
023000         10  RLT-PASS-COUNT      PIC S9(06) COMP.
023100         10  RLT-FAIL-COUNT      PIC S9(06) COMP.
023200         10  RLT-REJECT-COUNT    PIC S9(06) COMP.
023300*---------------------------------------------------------------*
023400* Zwischenergebnis- und Fehlertisch, parallel zu AST-NODE-ENTRY
023500* (s. ASTTAB) - je Knoten Y/N-Ergebnis und Y/N-Fehlerkennzeichen.
023600*---------------------------------------------------------------*
023700 01          EVAL-RESULT-TABELLEN.
023800     05      EVAL-RESULT-TAB     PIC X OCCURS 2000 TIMES.
023900     05      EVAL-ERROR-TAB      PIC X OCCURS 2000 TIMES.
024000*---------------------------------------------------------------*
024100* Arbeitskeller fuer die iterative Post-Order-Auswertung
024200*---------------------------------------------------------------*
024300 01          EVAL-STACK.
024400     05      EVAL-STK-ENTRY       OCCURS 200 TIMES.
024500         10  EVAL-STK-NODE        PIC S9(04) COMP.
024600         10  EVAL-STK-VISITED     PIC X.
024700             88 STK-IS-VISITED          VALUE "Y".
024800 COPY DECISION.
024900 COPY ASTTAB.
025000 LINKAGE SECTION.
025100 01  LINK-REC.
025200     05  LINK-CMD                PIC X(02).
025300     05  LINK-RC                 PIC S9(04) COMP.
025400 PROCEDURE DIVISION USING LINK-REC.
025500******************************************************************
025600* Programmsteuerung
025700******************************************************************
025800 A100-STEUERUNG SECTION.
025900 A100-00.
026000     IF SHOW-VERSION
026100        DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
026200        STOP RUN
026300     END-IF
026400     PERFORM B000-VORLAUF
026500     IF NOT PRG-ABBRUCH
026600        PERFORM B100-VERARBEITUNG
026700     END-IF
026800     PERFORM B090-ENDE
026900     EXIT PROGRAM
027000     .
027100 A100-99.
027200     EXIT.
027300******************************************************************
027400* Vorlauf - Initialisierung, Oeffnen der Dateien
027500******************************************************************
027600 B000-VORLAUF SECTION.
027700 B000-00.
027800     PERFORM C000-INIT
027900     OPEN INPUT SUBJECT-DECK
028000     IF FILE-NOK
028100        DISPLAY K-MODUL " - FEHLER BEIM OEFFNEN SUBJECT-DECK: "
028200                FILE-STATUS
028300        SET PRG-ABBRUCH TO TRUE
028400        EXIT SECTION
028500     END-IF
028600     SET SUBJ-IS-OPEN TO TRUE
028700     OPEN OUTPUT DECISION-RPT
028800     IF RPT-NOK
028900        DISPLAY K-MODUL " - FEHLER BEIM OEFFNEN DECISION-RPT: "
029000                RPT-FILE-STATUS
029100        SET PRG-ABBRUCH TO TRUE
029200        EXIT SECTION
029300     END-IF
029400     SET RPT-IS-OPEN TO TRUE
029500     .
029600 B000-99.
029700     EXIT.
029800******************************************************************
029900* Nachlauf - Schliessen der Dateien, Laufstatistik
030000******************************************************************
030100 B090-ENDE SECTION.
030200 B090-00.
030300     IF SUBJ-IS-OPEN
030400        CLOSE SUBJECT-DECK
030500     END-IF
030600     IF RPT-IS-OPEN
030700        CLOSE DECISION-RPT
030800     END-IF
030900     IF PRG-ABBRUCH
031000        DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
031100        MOVE 9999 TO LINK-RC
031200     ELSE
031300        MOVE C9-SUBJECT-COUNT TO D-NUM6
031400        DISPLAY K-MODUL " - SUBJEKTE VERARBEITET...: " D-NUM6
031500        MOVE RULE-TAB-COUNT   TO D-NUM6
031600        DISPLAY K-MODUL " - REGELN JE SUBJEKT......: " D-NUM6
031700        DISPLAY K-MODUL " - KNOTENBESUCHE AST......: "
031800            WS-NODE-VISIT-COUNT
031900        MOVE ZERO TO LINK-RC
032000     END-IF
032100     .
032200 B090-99.
032300     EXIT.
032400******************************************************************
032500* Kommandosteuerung - derzeit nur "EV" (Subjekte auswerten) im
032600* Einsatz, weitere Kommandos analog SSFEIN0M vorgesehen.
032700******************************************************************
032800 B100-VERARBEITUNG SECTION.
032900 B100-00.
033000     EVALUATE LINK-CMD
033100        WHEN "EV"
033200             CONTINUE
033300        WHEN OTHER
033400             DISPLAY K-MODUL " - UNBEKANNTES KOMMANDO: " LINK-CMD
033500             SET PRG-ABBRUCH TO TRUE
033600             EXIT SECTION
033700     END-EVALUATE
033800     PERFORM C100-EVAL-SUBJECTS
033900     .
034000 B100-99.
034100     EXIT.
034200******************************************************************
034300* Initialisierung Felder, Kontrollsummentisch und Zwischenergeb-
034400* nistisch (EXTERNAL-Tische AST-NODE-TABLE/RULE-TABLE sind bereits
034500* von RULPRS0M aufgebaut und werden hier nur gelesen).
034600******************************************************************
034700 C000-INIT SECTION.
034800 C000-00.
034900     INITIALIZE SCHALTER
035000     INITIALIZE RULE-TOTALS-TAB
035100     INITIALIZE EVAL-RESULT-TABELLEN
035200     MOVE ZERO TO C9-SUBJECT-COUNT
035300     MOVE ZERO TO WS-NODE-VISIT-COUNT
035400     .
035500 C000-99.
035600     EXIT.
035700******************************************************************
035800* Subjektlauf - je Subjekt alle Regeln auswerten, danach Kontroll-
035900* summen- und Gesamtsummenzeilen drucken.
036000******************************************************************
036100 C100-EVAL-SUBJECTS SECTION.
036200 C100-00.
036300     PERFORM C110-READ-SUBJECT
036400     PERFORM C120-EVAL-ONE-SUBJECT
036500        UNTIL FILE-EOF
036600     PERFORM D100-RULE-BREAK
036700        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > RULE-TAB-COUNT
036800     PERFORM D900-GRAND-TOTAL
036900     .
037000 C100-99.
037100     EXIT.
037200******************************************************************
037300* Einen Subjektsatz lesen
037400******************************************************************
037500 C110-READ-SUBJECT SECTION.
037600 C110-00.
037700     READ SUBJECT-DECK
037800        AT END SET FILE-EOF TO TRUE
037900     END-READ
038000     .
038100 C110-99.
038200     EXIT.
038300******************************************************************
038400* Ein Subjekt gegen alle Regeln der RULE-TABLE auswerten
038500******************************************************************
038600 C120-EVAL-ONE-SUBJECT SECTION.
038700 C120-00.
038800     ADD 1 TO C9-SUBJECT-COUNT
038900     PERFORM C130-EVAL-ONE-RULE
039000        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > RULE-TAB-COUNT
039100     PERFORM C110-READ-SUBJECT
039200     .
039300 C120-99.
039400     EXIT.
039500******************************************************************
039600* Eine Regel (RTAB-ENTRY(C4-I1)) gegen das aktuelle Subjekt aus-
039700* werten, Ergebnis klassifizieren, Kontrollsumme fortschreiben
039800* und Detailzeile drucken
039900******************************************************************
040000 C130-EVAL-ONE-RULE SECTION.
040100 C130-00.
040200     MOVE SUBJECT-ID                TO OUT-SUBJECT-ID
040300     MOVE RTAB-RULE-ID(C4-I1)       TO OUT-RULE-ID
040400     MOVE RTAB-RULE-NAME(C4-I1)     TO OUT-RULE-NAME
040500     PERFORM C300-EVAL-AST
040600     EVALUATE TRUE
040700        WHEN WS-EVAL-HAS-ERROR
040800             MOVE "REJ"             TO OUT-RESULT
040900             MOVE "Regel zurueckgewiesen - Fehler im Baum"
041000                                    TO OUT-MESSAGE
041100             ADD 1 TO RLT-REJECT-COUNT(C4-I1)
041200        WHEN WS-EVAL-TRUE
041300             MOVE "PASS"            TO OUT-RESULT
041400             MOVE "Regel erfuellt"  TO OUT-MESSAGE
041500             ADD 1 TO RLT-PASS-COUNT(C4-I1)
041600        WHEN OTHER
041700             MOVE "FAIL"            TO OUT-RESULT
041800             MOVE "Regel nicht erfuellt"
041900                                    TO OUT-MESSAGE
042000             ADD 1 TO RLT-FAIL-COUNT(C4-I1)
042100     END-EVALUATE
042200     PERFORM D000-WRITE-DETAIL
042300     .
042400 C130-99.
042500     EXIT.
042600******************************************************************
042700* Iterative Post-Order-Auswertung des Knotenbaumes ab
042800* RTAB-ROOT-IDX(C4-I1) - echte PERFORM-Rekursion ist auf diesem
042900* Compiler nicht vorgesehen, daher ueber EVAL-STACK nachgebildet.
043000* Leerer Baum (Index 0) wertet nach PFH Regel 9 auf WAHR aus.
043100******************************************************************
043200 C300-EVAL-AST SECTION.
043300 C300-00.
043400     SET WS-EVAL-NO-ERROR TO TRUE
043500     SET WS-STACK-OVFL-NO TO TRUE
043600     IF RTAB-ROOT-IDX(C4-I1) = ZERO
043700        SET WS-EVAL-TRUE TO TRUE
043800        EXIT SECTION
043900     END-IF
044000     MOVE ZERO TO EVAL-STK-TOP
044100     MOVE RTAB-ROOT-IDX(C4-I1) TO C4-EVAL-ROOT
044200     MOVE C4-EVAL-ROOT  TO WS-PUSH-NODE-IDX
044300     MOVE "N"           TO WS-PUSH-VISITED
044400     PERFORM C301-PUSH-NODE
044500     PERFORM C302-POP-AND-PROCESS
044600        UNTIL EVAL-STK-TOP = ZERO
044700     IF WS-STACK-OVFL-YES
044800        SET WS-EVAL-HAS-ERROR TO TRUE
044900        EXIT SECTION
045000     END-IF
045100     IF EVAL-RESULT-TAB(C4-EVAL-ROOT) = "Y"
045200        SET WS-EVAL-TRUE TO TRUE
045300     ELSE
045400        SET WS-EVAL-FALSE TO TRUE
045500     END-IF
045600     IF EVAL-ERROR-TAB(C4-EVAL-ROOT) = "Y"
045700        SET WS-EVAL-HAS-ERROR TO TRUE
045800     END-IF
045900     .
046000 C300-99.
046100     EXIT.
046200******************************************************************
046300* Knoten WS-PUSH-NODE-IDX auf den Arbeitskeller legen
046400******************************************************************
046500 C301-PUSH-NODE SECTION.
046600 C301-00.
046700     IF EVAL-STK-TOP >= 200
046800        SET WS-STACK-OVFL-YES TO TRUE
046900        EXIT SECTION
047000     END-IF
047100     ADD 1 TO EVAL-STK-TOP
047200     MOVE WS-PUSH-NODE-IDX TO EVAL-STK-NODE(EVAL-STK-TOP)
047300     MOVE WS-PUSH-VISITED  TO EVAL-STK-VISITED(EVAL-STK-TOP)
047400     .
047500 C301-99.
047600     EXIT.
047700******************************************************************
047800* Kellerspitze abarbeiten - unbesucht: erneut als "besucht"
047900* einkellern, dann rechtes und linkes Kind einkellern (links
048000* kommt damit als letztes oben zu liegen und wird zuerst wieder
048100* abgearbeitet); besucht: Ergebnis aus den Kindern kombinieren.
048200******************************************************************
048300 C302-POP-AND-PROCESS SECTION.
048400 C302-00.
048500     PERFORM C302-10-POP-NODE THRU C302-90-EXIT
048600     GO TO C302-99
048700     .
048800*        Teilparagraphen seit A.00.xx (vgl. C120 in RULPRS0M) -
048900*        EXIT SECTION der Vorfassung durch GO TO C302-90-EXIT
049000*        abgeloest.
049100 C302-10-POP-NODE.
049200     ADD 1 TO WS-NODE-VISIT-COUNT
049300     MOVE EVAL-STK-NODE(EVAL-STK-TOP) TO C4-CUR-NODE
049400     IF STK-IS-VISITED(EVAL-STK-TOP)
049500        SUBTRACT 1 FROM EVAL-STK-TOP
049600        PERFORM C305-COMBINE-NODE
049700        GO TO C302-90-EXIT
049800     END-IF
049900     SUBTRACT 1 FROM EVAL-STK-TOP
050000     .
050100 C302-20-REQUEUE-VISITED.
050200     MOVE C4-CUR-NODE     TO WS-PUSH-NODE-IDX
050300     MOVE "Y"             TO WS-PUSH-VISITED
050400     PERFORM C301-PUSH-NODE
050500     IF NOT NODE-IS-OPERATOR(C4-CUR-NODE)
050600        GO TO C302-90-EXIT
050700     END-IF
050800     .
050900 C302-30-PUSH-CHILDREN.
051000        IF NODE-RIGHT-IDX(C4-CUR-NODE) NOT = ZERO
051100           MOVE NODE-RIGHT-IDX(C4-CUR-NODE) TO WS-PUSH-NODE-IDX
051200           MOVE "N"                         TO WS-PUSH-VISITED
051300           PERFORM C301-PUSH-NODE
051400        END-IF
051500        IF NODE-LEFT-IDX(C4-CUR-NODE) NOT = ZERO
051600           MOVE NODE-LEFT-IDX(C4-CUR-NODE)  TO WS-PUSH-NODE-IDX
051700           MOVE "N"                         TO WS-PUSH-VISITED
051800           PERFORM C301-PUSH-NODE
051900        END-IF
052000     .
052100 C302-90-EXIT.
052200     EXIT.
052300 C302-99.
052400     EXIT.
052500******************************************************************
052600* Knoten C4-CUR-NODE mit bereits ausgewerteten Kindern versehen -
052700* Operandknoten auswerten oder Operatorknoten kombinieren
052800******************************************************************
052900 C305-COMBINE-NODE SECTION.
053000 C305-00.
053100     IF NODE-IS-OPERAND(C4-CUR-NODE)
053200        PERFORM C310-EVAL-OPERAND
053300     ELSE
053400        PERFORM C320-COMBINE-BOOL
053500     END-IF
053600     .
053700 C305-99.
053800     EXIT.
053900******************************************************************
054000* Operandknoten: Bedingungstext zerlegen, Attribut nachschlagen,
054100* Typumsetzung und Vergleich (PFH Regeln 3-6)
054200******************************************************************
054300 C310-EVAL-OPERAND SECTION.
054400 C310-00.
054500     MOVE NODE-VALUE(C4-CUR-NODE) TO WS-COND-TEXT
054600     PERFORM C306-CALC-COND-LEN
054700     PERFORM C315-DECOMPOSE-COND
054800     PERFORM C316-LOOKUP-ATTRIBUTE
054900     IF WS-ATTR-NOT-FOUND
055000        MOVE "Y" TO EVAL-ERROR-TAB(C4-CUR-NODE)
055100     ELSE
055200        MOVE "N" TO EVAL-ERROR-TAB(C4-CUR-NODE)
055300        PERFORM C311-COERCE-AND-COMPARE
055400     END-IF
055500     .
055600 C310-99.
055700     EXIT.
055800******************************************************************
055900* Belegte Laenge von WS-COND-TEXT ermitteln (rechtsbuendiger
056000* Leerzeichen-Abstrich, PERFORM VARYING liefert die Grenze ueber
056100* den Schleifenzaehler selbst, kein Zusatzmerker noetig)
056200******************************************************************
056300 C306-CALC-COND-LEN SECTION.
056400 C306-00.
056500     PERFORM C307-SCAN-LEN-CHAR
056600        VARYING C4-LEN FROM 20 BY -1
056700        UNTIL C4-LEN = 0 OR WS-COND-TEXT(C4-LEN:1) NOT = SPACE
056800     MOVE C4-LEN TO WS-COND-TEXT-LEN
056900     .
057000 C306-99.
057100     EXIT.
057200 C307-SCAN-LEN-CHAR SECTION.
057300 C307-00.
057400     CONTINUE.
057500 C307-99.
057600     EXIT.
057700******************************************************************
057800* Belegte Laenge von WS-CONV-TEXT ermitteln (analog C306, fuer
057900* die Typumsetzung in C312 auf einem anderen Feld benutzt)
058000******************************************************************
058100 C308-CALC-CONV-LEN SECTION.
058200 C308-00.
058300     PERFORM C307-SCAN-LEN-CHAR
058400        VARYING C4-LEN FROM 20 BY -1
058500        UNTIL C4-LEN = 0 OR WS-CONV-TEXT(C4-LEN:1) NOT = SPACE
058600     MOVE C4-LEN TO WS-CONV-LEN
058700     .
058800 C308-99.
058900     EXIT.
059000******************************************************************
059100* Belegte Laenge von WS-SHAPE-TEXT ermitteln (analog C306, fuer
059200* die Gestaltpruefung in C311 auf dem Attributwert benutzt)
059300******************************************************************
059400 C309-CALC-SHAPE-LEN SECTION.
059500 C309-00.
059600     PERFORM C307-SCAN-LEN-CHAR
059700        VARYING C4-LEN FROM 20 BY -1
059800        UNTIL C4-LEN = 0 OR WS-SHAPE-TEXT(C4-LEN:1) NOT = SPACE
059900     MOVE C4-LEN TO WS-SHAPE-LEN
060000     .
060100 C309-99.
060200     EXIT.
060300******************************************************************
060400* Typumsetzung und Vergleich - numerisch, falls der Attributwert
060500* vollstaendig aus Ziffern (mit hoechstens einem Vorzeichen und
060600* hoechstens einem Dezimalpunkt) besteht, sonst alphanumerisch
060700* nach Abstrich umschliessender Anfuehrungszeichen (PFH Regel 5)
060800******************************************************************
060900 C311-COERCE-AND-COMPARE SECTION.
061000 C311-00.
061100     MOVE WS-ATTR-VALUE-FOUND TO WS-SHAPE-TEXT
061200     PERFORM C309-CALC-SHAPE-LEN
061300     PERFORM C318-CHECK-NUMERIC-SHAPE
061400     IF WS-SHAPE-IS-OK
061500        PERFORM C312-COMPARE-NUMERIC
061600     ELSE
061700        PERFORM C313-COMPARE-STRING
061800     END-IF
061900     .
062000 C311-99.
062100     EXIT.
062200******************************************************************
062300* Gestaltpruefung: rein numerisch (Ziffern, hoechstens ein
062400* fuehrendes "-", hoechstens ein eingebetteter Punkt)?
062500******************************************************************
062600 C318-CHECK-NUMERIC-SHAPE SECTION.
062700 C318-00.
062800     MOVE ZERO TO C4-MINUS-CNT C4-DOT-CNT
062900     SET WS-SHAPE-IS-OK TO TRUE
063000     PERFORM C318A-SCAN-SHAPE-CHAR
063100        VARYING C4-CP FROM 1 BY 1 UNTIL C4-CP > WS-SHAPE-LEN
063200     IF C4-MINUS-CNT > 1 OR C4-DOT-CNT > 1
063300        SET WS-SHAPE-IS-BAD TO TRUE
063400     END-IF
063500     IF WS-SHAPE-LEN = ZERO
063600        SET WS-SHAPE-IS-BAD TO TRUE
063700     END-IF
063800     .
063900 C318-99.
064000     EXIT.
064100 C318A-SCAN-SHAPE-CHAR SECTION.
064200 C318A-00.
064300     EVALUATE TRUE
064400        WHEN WS-SHAPE-TEXT(C4-CP:1) = "-"
064500             ADD 1 TO C4-MINUS-CNT
064600             IF C4-CP NOT = 1
064700                SET WS-SHAPE-IS-BAD TO TRUE
064800             END-IF
064900        WHEN WS-SHAPE-TEXT(C4-CP:1) = "."
065000             ADD 1 TO C4-DOT-CNT
065100        WHEN WS-SHAPE-TEXT(C4-CP:1) IS DIGIT-CHAR
065200             CONTINUE
065300        WHEN OTHER
065400             SET WS-SHAPE-IS-BAD TO TRUE
065500     END-EVALUATE
065600     .
065700 C318A-99.
065800     EXIT.
065900******************************************************************
066000* Numerischer Vergleich - Attributwert und Literal je nach
066100* Ergebnistyp nach WS-NUM-1 bzw. WS-NUM-2 umgesetzt (PFH Regel 4)
066200******************************************************************
066300 C312-COMPARE-NUMERIC SECTION.
066400 C312-00.
066500     MOVE WS-SHAPE-TEXT TO WS-CONV-TEXT
066600     PERFORM C308-CALC-CONV-LEN
066700     PERFORM C317-TEXT-TO-NUM
066800     MOVE WS-CONV-NUM TO WS-NUM-1
066900     MOVE WS-COND-VALUE TO WS-CONV-TEXT
067000     PERFORM C308-CALC-CONV-LEN
067100     PERFORM C317-TEXT-TO-NUM
067200     MOVE WS-CONV-NUM TO WS-NUM-2
067300     MOVE "N" TO EVAL-ERROR-TAB(C4-CUR-NODE)
067400     EVALUATE WS-COND-OPERATOR
067500        WHEN ">"
067600             IF WS-NUM-1 > WS-NUM-2
067700                MOVE "Y" TO EVAL-RESULT-TAB(C4-CUR-NODE)
067800             ELSE
067900                MOVE "N" TO EVAL-RESULT-TAB(C4-CUR-NODE)
068000             END-IF
068100        WHEN ">="
068200             IF WS-NUM-1 >= WS-NUM-2
068300                MOVE "Y" TO EVAL-RESULT-TAB(C4-CUR-NODE)
068400             ELSE
068500                MOVE "N" TO EVAL-RESULT-TAB(C4-CUR-NODE)
068600             END-IF
068700        WHEN "<"
068800             IF WS-NUM-1 < WS-NUM-2
068900                MOVE "Y" TO EVAL-RESULT-TAB(C4-CUR-NODE)
069000             ELSE
069100                MOVE "N" TO EVAL-RESULT-TAB(C4-CUR-NODE)
069200             END-IF
069300        WHEN "<="
069400             IF WS-NUM-1 <= WS-NUM-2
069500                MOVE "Y" TO EVAL-RESULT-TAB(C4-CUR-NODE)
069600             ELSE
069700                MOVE "N" TO EVAL-RESULT-TAB(C4-CUR-NODE)
069800             END-IF
069900        WHEN "="
070000             IF WS-NUM-1 = WS-NUM-2
070100                MOVE "Y" TO EVAL-RESULT-TAB(C4-CUR-NODE)
070200             ELSE
070300                MOVE "N" TO EVAL-RESULT-TAB(C4-CUR-NODE)
070400             END-IF
070500        WHEN OTHER
070600             MOVE "Y" TO EVAL-ERROR-TAB(C4-CUR-NODE)
070700     END-EVALUATE
070800     .
070900 C312-99.
071000     EXIT.
071100******************************************************************
071200* Alphanumerischer Vergleich - nur "=" zulaessig, zeichengetreu
071300* nach Abstrich umschliessender Anfuehrungszeichen (PFH Regel 5)
071400******************************************************************
071500 C313-COMPARE-STRING SECTION.
071600 C313-00.
071700     MOVE "N" TO EVAL-ERROR-TAB(C4-CUR-NODE)
071800     IF WS-COND-OPERATOR NOT = "="
071900        MOVE "Y" TO EVAL-ERROR-TAB(C4-CUR-NODE)
072000        EXIT SECTION
072100     END-IF
072200     IF WS-SHAPE-TEXT = WS-COND-VALUE
072300        MOVE "Y" TO EVAL-RESULT-TAB(C4-CUR-NODE)
072400     ELSE
072500        MOVE "N" TO EVAL-RESULT-TAB(C4-CUR-NODE)
072600     END-IF
072700     .
072800 C313-99.
072900     EXIT.
073000******************************************************************
073100* Bedingungstext "Feld Op Literal" in WS-COND-FIELD/-OPERATOR/
073200* -VALUE zerlegen - Anfuehrungszeichen des Literals werden beim
073300* Uebernehmen nach WS-COND-VALUE abgestrichen
073400******************************************************************
073500 C315-DECOMPOSE-COND SECTION.
073600 C315-00.
073700     MOVE 1 TO C4-TOK-START
073800     PERFORM C315A-SCAN-FIELD
073900        VARYING C4-CP FROM C4-TOK-START BY 1
074000        UNTIL C4-CP > WS-COND-TEXT-LEN
074100           OR WS-COND-TEXT(C4-CP:1) IS NOT FIELD-CHAR
074200     COMPUTE C4-FIELD-LEN = C4-CP - C4-TOK-START
074300     MOVE SPACES TO WS-COND-FIELD
074400     MOVE WS-COND-TEXT(C4-TOK-START:C4-FIELD-LEN) TO WS-COND-FIELD
074500     PERFORM C315B-SKIP-SPACE
074600        VARYING C4-CP FROM C4-CP BY 1
074700        UNTIL C4-CP > WS-COND-TEXT-LEN
074800           OR WS-COND-TEXT(C4-CP:1) NOT = SPACE
074900     MOVE C4-CP TO C4-OP-START
075000     PERFORM C315C-SCAN-OP
075100        VARYING C4-CP FROM C4-CP BY 1
075200        UNTIL C4-CP > WS-COND-TEXT-LEN
075300           OR WS-COND-TEXT(C4-CP:1) IS NOT OP-CHAR
075400     COMPUTE C4-OP-LEN = C4-CP - C4-OP-START
075500     MOVE SPACES TO WS-COND-OPERATOR
075600     MOVE WS-COND-TEXT(C4-OP-START:C4-OP-LEN) TO WS-COND-OPERATOR
075700     PERFORM C315B-SKIP-SPACE
075800        VARYING C4-CP FROM C4-CP BY 1
075900        UNTIL C4-CP > WS-COND-TEXT-LEN
076000           OR WS-COND-TEXT(C4-CP:1) NOT = SPACE
076100     MOVE C4-CP TO C4-LIT-START
076200     PERFORM C315D-SPLIT-LITERAL
076300     .
076400 C315-99.
076500     EXIT.
076600 C315A-SCAN-FIELD SECTION.
076700 C315A-00.
076800     CONTINUE.
076900 C315A-99.
077000     EXIT.
077100 C315B-SKIP-SPACE SECTION.
077200 C315B-00.
077300     CONTINUE.
077400 C315B-99.
077500     EXIT.
077600 C315C-SCAN-OP SECTION.
077700 C315C-00.
077800     CONTINUE.
077900 C315C-99.
078000     EXIT.
078100******************************************************************
078200* Literalteil uebernehmen - bei umschliessenden Anfuehrungszeichen
078300* (doppelt oder einfach) werden diese abgestrichen
078400******************************************************************
078500 C315D-SPLIT-LITERAL SECTION.
078600 C315D-00.
078700     MOVE SPACES TO WS-COND-VALUE
078800     IF WS-COND-TEXT(C4-LIT-START:1) = QUOTE
078900        OR WS-COND-TEXT(C4-LIT-START:1) = "'"
079000        COMPUTE C4-LIT-LEN =
079100                WS-COND-TEXT-LEN - C4-LIT-START - 1
079200        IF C4-LIT-LEN > ZERO
079300           MOVE WS-COND-TEXT(C4-LIT-START + 1:C4-LIT-LEN)
079400                TO WS-COND-VALUE
079500        END-IF
079600     ELSE
079700        COMPUTE C4-LIT-LEN =
079800                WS-COND-TEXT-LEN - C4-LIT-START + 1
079900        MOVE WS-COND-TEXT(C4-LIT-START:C4-LIT-LEN)
080000             TO WS-COND-VALUE
080100     END-IF
080200     .
080300 C315D-99.
080400     EXIT.
080500******************************************************************
080600* Attribut WS-COND-FIELD im Attributtisch des aktuellen Subjektes
080700* nachschlagen (PFH Regel 6 - fehlendes Attribut = Zurueckweisung)
080800******************************************************************
080900 C316-LOOKUP-ATTRIBUTE SECTION.
081000 C316-00.
081100     SET WS-ATTR-NOT-FOUND TO TRUE
081200     PERFORM C316A-CHECK-ONE-ATTR
081300        VARYING C4-ATTR-IDX FROM 1 BY 1
081400        UNTIL C4-ATTR-IDX > ATTR-COUNT OR WS-ATTR-WAS-FOUND
081500     .
081600 C316-99.
081700     EXIT.
081800 C316A-CHECK-ONE-ATTR SECTION.
081900 C316A-00.
082000     IF ATTR-NAME(C4-ATTR-IDX) = WS-COND-FIELD
082100        SET WS-ATTR-WAS-FOUND TO TRUE
082200        MOVE ATTR-VALUE(C4-ATTR-IDX) TO WS-ATTR-VALUE-FOUND
082300     END-IF
082400     .
082500 C316A-99.
082600     EXIT.
082700******************************************************************
082800* Ziffertext WS-CONV-TEXT (Laenge WS-CONV-LEN) ohne Intrinsic-
082900* Funktionen in WS-CONV-NUM umsetzen - Vorzeichen und hoechstens
083000* zwei Nachkommastellen gemaess Pflichtenheft beruecksichtigt
083100******************************************************************
083200 C317-TEXT-TO-NUM SECTION.
083300 C317-00.
083400     MOVE ZERO TO WS-CONV-NUM C4-FRAC-DIGITS
083500     SET WS-CONV-POSITIVE TO TRUE
083600     SET WS-CONV-INT-PART TO TRUE
083700     MOVE 1 TO C4-CP
083800     IF WS-CONV-TEXT(1:1) = "-"
083900        SET WS-CONV-NEGATIVE TO TRUE
084000        MOVE 2 TO C4-CP
084100     END-IF
084200     PERFORM C317A-SCAN-NUM-CHAR
084300        VARYING C4-CP FROM C4-CP BY 1 UNTIL C4-CP > WS-CONV-LEN
084400     IF WS-CONV-NEGATIVE
084500        COMPUTE WS-CONV-NUM = WS-CONV-NUM * -1
084600     END-IF
084700     .
084800 C317-99.
084900     EXIT.
085000 C317A-SCAN-NUM-CHAR SECTION.
085100 C317A-00.
085200     IF WS-CONV-TEXT(C4-CP:1) = "."
085300        SET WS-CONV-FRAC-PART TO TRUE
085400        EXIT SECTION
085500     END-IF
085600     MOVE WS-CONV-TEXT(C4-CP:1) TO C1-X
085700     IF WS-CONV-INT-PART
085800        COMPUTE WS-CONV-NUM = WS-CONV-NUM * 10 + C1-NUM
085900     ELSE
086000        ADD 1 TO C4-FRAC-DIGITS
086100        EVALUATE C4-FRAC-DIGITS
086200           WHEN 1
086300                COMPUTE WS-CONV-NUM =
086400                        WS-CONV-NUM + (C1-NUM * 0.1)
086500           WHEN 2
086600                COMPUTE WS-CONV-NUM =
086700                        WS-CONV-NUM + (C1-NUM * 0.01)
086800           WHEN OTHER
086900                CONTINUE
087000        END-EVALUATE
087100     END-IF
087200     .
087300 C317A-99.
087400     EXIT.
087500******************************************************************
087600* Operatorknoten: Kindergebnisse lesen (leeres Kind = WAHR, PFH
087700* Regel 9), bei Fehler in einem Kind sofort Fehler weitergeben,
087800* sonst mit UND/ODER verknuepfen (PFH Regeln 7+8)
087900******************************************************************
088000 C320-COMBINE-BOOL SECTION.
088100 C320-00.
088200     IF NODE-LEFT-IDX(C4-CUR-NODE) = ZERO
088300        MOVE "Y" TO WS-LEFT-BOOL
088400        MOVE "N" TO WS-LEFT-ERR
088500     ELSE
088600        MOVE EVAL-RESULT-TAB(NODE-LEFT-IDX(C4-CUR-NODE))
088700             TO WS-LEFT-BOOL
088800        MOVE EVAL-ERROR-TAB(NODE-LEFT-IDX(C4-CUR-NODE))
088900             TO WS-LEFT-ERR
089000     END-IF
089100     IF NODE-RIGHT-IDX(C4-CUR-NODE) = ZERO
089200        MOVE "Y" TO WS-RIGHT-BOOL
089300        MOVE "N" TO WS-RIGHT-ERR
089400     ELSE
089500        MOVE EVAL-RESULT-TAB(NODE-RIGHT-IDX(C4-CUR-NODE))
089600             TO WS-RIGHT-BOOL
089700        MOVE EVAL-ERROR-TAB(NODE-RIGHT-IDX(C4-CUR-NODE))
089800             TO WS-RIGHT-ERR
089900     END-IF
090000     IF WS-LEFT-ERR = "Y" OR WS-RIGHT-ERR = "Y"
090100        MOVE "Y" TO EVAL-ERROR-TAB(C4-CUR-NODE)
090200        EXIT SECTION
090300     END-IF
090400     MOVE "N" TO EVAL-ERROR-TAB(C4-CUR-NODE)
090500     EVALUATE NODE-VALUE(C4-CUR-NODE)
090600        WHEN K-AND
090700             IF WS-LEFT-BOOL = "Y" AND WS-RIGHT-BOOL = "Y"
090800                MOVE "Y" TO EVAL-RESULT-TAB(C4-CUR-NODE)
090900             ELSE
091000                MOVE "N" TO EVAL-RESULT-TAB(C4-CUR-NODE)
091100             END-IF
091200        WHEN K-OR
091300             IF WS-LEFT-BOOL = "Y" OR WS-RIGHT-BOOL = "Y"
091400                MOVE "Y" TO EVAL-RESULT-TAB(C4-CUR-NODE)
091500             ELSE
091600                MOVE "N" TO EVAL-RESULT-TAB(C4-CUR-NODE)
091700             END-IF
091800        WHEN OTHER
091900             MOVE "Y" TO EVAL-ERROR-TAB(C4-CUR-NODE)
092000     END-EVALUATE
092100     .
092200 C320-99.
092300     EXIT.
092400******************************************************************
092500* Detailzeile fuer das aktuelle (Subjekt,Regel)-Paar drucken
092600******************************************************************
092700 D000-WRITE-DETAIL SECTION.
092800 D000-00.
092900     MOVE OUT-SUBJECT-ID TO RPT-D-SUBJECT-ID
093000     MOVE OUT-RULE-ID    TO RPT-D-RULE-ID
093100     MOVE OUT-RULE-NAME  TO RPT-D-RULE-NAME
093200     MOVE OUT-RESULT     TO RPT-D-RESULT
093300     MOVE OUT-MESSAGE    TO RPT-D-MESSAGE
093400     WRITE DECISION-RPT-REC FROM RPT-DETAIL-LINE
093500     .
093600 D000-99.
093700     EXIT.
093800******************************************************************
093900* Kontrollsummenzeile fuer RULE-TAB-ENTRY(C4-I1) drucken - einmal
094000* je Regel, nach Abschluss des gesamten Subjektlaufes
094100******************************************************************
094200 D100-RULE-BREAK SECTION.
094300 D100-00.
094400     MOVE RTAB-RULE-ID(C4-I1)        TO RTL-RULE-ID
094500     MOVE RLT-PASS-COUNT(C4-I1)      TO RTL-PASS-COUNT
094600     MOVE RLT-FAIL-COUNT(C4-I1)      TO RTL-FAIL-COUNT
094700     MOVE RLT-REJECT-COUNT(C4-I1)    TO RTL-REJECT-COUNT
094800     WRITE DECISION-RPT-REC FROM RPT-RULE-TOTAL-LINE
094900     .
095000 D100-99.
095100     EXIT.
095200******************************************************************
095300* Gesamtsummenzeile am Ende des Subjektlaufes drucken
095400******************************************************************
095500 D900-GRAND-TOTAL SECTION.
095600 D900-00.
095700     MOVE C9-SUBJECT-COUNT        TO GTL-SUBJECT-COUNT
095800     MOVE RULE-TAB-COUNT          TO GTL-PARSED-COUNT
095900     MOVE RULE-TAB-REJECTED-COUNT TO GTL-REJECTED-COUNT
096000     WRITE DECISION-RPT-REC FROM RPT-GRAND-TOTAL-LINE
096100     .
096200 D900-99.
096300     EXIT.
