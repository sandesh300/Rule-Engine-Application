000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. RULDRV0O.
000400 AUTHOR. H. BRANDT.
000500 INSTALLATION. WSOFT RECHENZENTRUM.
000600 DATE-WRITTEN. 1987-03-24.
000700 DATE-COMPILED.
000800 SECURITY. INTERN - NUR DV-ABTEILUNG.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2000-03-02
001200* Letzte Version   :: A.00.05
001300* Kurzbeschreibung :: Batch-Jobdriver Regelauswerter. Ruft der
001400*                     Reihe nach RULPRS0M (Regeln parsen) und
001500*                     RULEVL0M (Subjekte gegen Regeln auswerten)
001600*                     und meldet am Ende den Job-Gesamt-RC.
001700*
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*---------------------------------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.00|1987-03-24| hgb | Neuerstellung - Jobdriver n. Muster  *
002400*       |          |     | ANODRV0O, Aufruf RULPRS0M/RULEVL0M    *
002500*A.00.01|1990-02-27| hgb | Abbruch bei RC 9999 aus den Unter-   *
002600*       |          |     | modulen, RULEVL0M entfaellt dann      *
002700*A.00.02|1998-11-30| sch | Jahr-2000: keine eig. Datumspruefung *
002800*       |          |     | in diesem Driver, geprueft und o.k.  *
002900*A.00.03|1999-04-12| hgb | LINK-CMD "EV" vor Aufruf RULEVL0M ge-*
003000*       |          |     | setzt (RULEVL0M jetzt mit CMD-Feld)   *
003100*A.00.04|2000-01-14| kl  | Jahr-2000-Rolloverkontrolle: Jobnacht *
003200*       |          |     | ueber den Jahreswechsel beobachtet -  *
003300*       |          |     | ohne Befund, keine Programmaenderung  *
003400*A.00.05|2000-03-02| rm  | WS-STEP-COUNT (77-Ebene) ergaenzt -   *
003500*       |          |     | zaehlt die Unterprogrammaufrufe des   *
003600*       |          |     | Jobschrittes, Anzeige in B090-ENDE    *
003700*---------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100* Reiner Jobdriver ohne eigene fachliche Verarbeitung: oeffnet und
004200* schliesst keine Dateien selbst, sondern ruft nur der Reihe nach
004300* RULPRS0M und RULEVL0M auf und wertet deren Rueckgabecode LINK-RC
004400* aus. Liefert RULPRS0M den Abbruchcode 9999, wird RULEVL0M erst
004500* gar nicht mehr angestossen.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION
005400     CLASS ALPHNUM IS "0123456789"
005500                      "abcdefghijklmnopqrstuvwxyz"
005600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005700                      " .,;-_!$%&/=*+".
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600*----------------------------------------------------------------*
006700* Einzelstehender Laufzaehler (77-Ebene) - Anzahl bereits
006800* abgeschlossener Jobschritte (RULPRS0M/RULEVL0M) dieses Laufs
006900*----------------------------------------------------------------*
00700077          WS-STEP-COUNT           PIC S9(04) COMP VALUE ZERO.
007100*----------------------------------------------------------------*
007200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007300*----------------------------------------------------------------*
007400 01          COMP-FELDER.
007500     05      C4-PRS-RC           PIC S9(04) COMP.
007600     05      C4-EVL-RC           PIC S9(04) COMP.
007700
007800     05      C4-X.
007900      10                         PIC X VALUE LOW-VALUE.
008000      10     C4-X2               PIC X.
008100     05      C4-NUM REDEFINES C4-X
008200                                 PIC S9(04) COMP.
008300
008400*----------------------------------------------------------------*
008500* Display-Felder: Praefix D
008600*----------------------------------------------------------------*
008700 01          DISPLAY-FELDER.
008800     05      D-NUM4              PIC -9(04).
008900
009000*----------------------------------------------------------------*
009100* Felder mit konstantem Inhalt: Praefix K
009200*----------------------------------------------------------------*
009300 01          KONSTANTE-FELDER.
009400     05      K-MODUL             PIC X(08)     VALUE "RULDRV0O".
009500     05      K-CMD-EVALUATE      PIC X(02)     VALUE "EV".
009600
009700*----------------------------------------------------------------*
009800* Conditional-Felder
009900*----------------------------------------------------------------*
010000 01          SCHALTER.
010100     05      PRG-STATUS          PIC 9.
010200          88 PRG-OK                          VALUE ZERO.
010300          88 PRG-NOK                         VALUE 1 THRU 9.
010400          88 PRG-ENDE                        VALUE 1.
010500          88 PRG-ABBRUCH                     VALUE 2.
010600
010700*----------------------------------------------------------------*
010800* weitere Arbeitsfelder
010900*----------------------------------------------------------------*
011000 01          WORK-FELDER.
011100     05      ZEILE               PIC X(80) VALUE SPACES.
011200
011300*----------------------------------------------------------------*
011400* Datum-/Uhrzeitfelder fuer Job-Start-/Ende-Protokoll (TAL)
011500*----------------------------------------------------------------*
011600 01          TAL-TIME.
011700     05      TAL-JHJJMMTT.
011800      10     TAL-JHJJ            PIC S9(04) COMP.
011900      10     TAL-MM              PIC S9(04) COMP.
012000      10     TAL-TT              PIC S9(04) COMP.
012100     05      TAL-HHMI.
012200      10     TAL-HH              PIC S9(04) COMP.
012300      10     TAL-MI              PIC S9(04) COMP.
012400     05      TAL-SS              PIC S9(04) COMP.
012500
012600 01          TAL-TIME-D.
012700     05      TAL-JHJJMMTT.
012800        10   TAL-JHJJ            PIC  9(04).
012900        10   TAL-MM              PIC  9(02).
013000        10   TAL-TT              PIC  9(02).
013100     05      TAL-HHMI.
013200        10   TAL-HH              PIC  9(02).
013300        10   TAL-MI              PIC  9(02).
013400     05      TAL-SS              PIC  9(02).
013500 01          TAL-TIME-N REDEFINES TAL-TIME-D.
013600     05      TAL-TIME-N12        PIC  9(12).
013700
013800*----------------------------------------------------------------*
013900* alternative Druckaufbereitung der RC-Anzeigefelder - FORMFELD
014000*----------------------------------------------------------------*
014100 01          D-NUM4-ALPHA REDEFINES D-NUM4
014200                                 PIC X(05).
014300
014400*----------------------------------------------------------------*
014500* Uebergabebereiche der Untermodule - je Modul eigener
014600* LINK-REC-Aufbau, wie von RULPRS0M bzw. RULEVL0M verlangt
014700*----------------------------------------------------------------*
014800 01          PRS-LINK-REC.
014900     05      PRS-LINK-RC         PIC S9(04) COMP.
015000
015100 01          EVL-LINK-REC.
015200     05      EVL-LINK-CMD        PIC X(02).
015300     05      EVL-LINK-RC         PIC S9(04) COMP.
015400
015500 PROCEDURE DIVISION.
015600******************************************************************
015700* Steuerungs-Section
015800******************************************************************
015900 A100-STEUERUNG SECTION.
016000 A100-00.
016100**  ---> wenn SWITCH-15 gesetzt ist
016200**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
016300     IF  SHOW-VERSION
016400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
016500         STOP RUN
016600     END-IF
016700
016800**  ---> Vorlauf: Felder initialisieren
016900     PERFORM B000-VORLAUF
017000
017100**  ---> Verarbeitung: Untermodule der Reihe nach anstossen
017200     PERFORM B100-VERARBEITUNG
017300
017400**  ---> Nachlauf: Job-Gesamt-RC melden
017500     PERFORM U200-TIMESTAMP
017600     DISPLAY "RULDRV0O Job-Ende:  " TAL-TIME-D
017700     PERFORM B090-ENDE
017800     STOP RUN
017900     .
018000 A100-99.
018100     EXIT.
018200******************************************************************
018300* Vorlauf
018400******************************************************************
018500 B000-VORLAUF SECTION.
018600 B000-00.
018700     PERFORM C000-INIT
018800     PERFORM U200-TIMESTAMP
018900     DISPLAY "RULDRV0O Job-Start: " TAL-TIME-D
019000     .
019100 B000-99.
019200     EXIT.
019300******************************************************************
019400* Ende
019500******************************************************************
019600 B090-ENDE SECTION.
019700 B090-00.
019800     IF PRG-ABBRUCH
019900        DISPLAY ">>> ABBRUCH !!! <<< RULDRV0O"
020000        DISPLAY "<EOF>"
020100        DISPLAY " "
020200     ELSE
020300        MOVE C4-PRS-RC TO D-NUM4
020400        STRING ">>> RULDRV0O Verarbeitung OK - RULPRS0M RC="
020500               DELIMITED BY SIZE,
020600               D-NUM4                        DELIMITED BY SIZE
020700          INTO ZEILE
020800        DISPLAY ZEILE
020900        MOVE SPACES TO ZEILE
021000        MOVE C4-EVL-RC TO D-NUM4
021100        STRING "    RULEVL0M RC=" DELIMITED BY SIZE,
021200               D-NUM4             DELIMITED BY SIZE,
021300               " <<<"             DELIMITED BY SIZE
021400          INTO ZEILE
021500        DISPLAY ZEILE
021600        MOVE SPACES TO ZEILE
021700        MOVE WS-STEP-COUNT TO D-NUM4
021800        STRING "    JOBSCHRITTE ABGESCHLOSSEN=" DELIMITED BY SIZE,
021900               D-NUM4                           DELIMITED BY SIZE
022000          INTO ZEILE
022100        DISPLAY ZEILE
022200        MOVE SPACES TO ZEILE
022300        DISPLAY "<EOF>"
022400        DISPLAY " "
022500     END-IF
022600     .
022700 B090-99.
022800     EXIT.
022900******************************************************************
023000* Verarbeitung - RULPRS0M und anschliessend RULEVL0M anstossen
023100******************************************************************
023200 B100-VERARBEITUNG SECTION.
023300 B100-00.
023400     INITIALIZE PRS-LINK-REC
023500     CALL "RULPRS0M" USING PRS-LINK-REC
023600     ADD 1 TO WS-STEP-COUNT
023700     MOVE PRS-LINK-RC TO C4-PRS-RC
023800     EVALUATE C4-PRS-RC
023900        WHEN ZERO    CONTINUE
024000        WHEN 9999    DISPLAY "RC 9999 aus RULPRS0M - Job abge-"
024100                             "brochen, RULEVL0M wird nicht mehr"
024200                             " angestossen"
024300                     SET PRG-ABBRUCH TO TRUE
024400        WHEN OTHER   MOVE C4-PRS-RC TO D-NUM4
024500                     DISPLAY "unbekannter RC: " D-NUM4
024600                             " aus RULPRS0M"
024700                     SET PRG-ABBRUCH TO TRUE
024800     END-EVALUATE
024900
025000     IF PRG-ABBRUCH
025100        EXIT SECTION
025200     END-IF
025300
025400     INITIALIZE EVL-LINK-REC
025500     MOVE K-CMD-EVALUATE TO EVL-LINK-CMD
025600     CALL "RULEVL0M" USING EVL-LINK-REC
025700     ADD 1 TO WS-STEP-COUNT
025800     MOVE EVL-LINK-RC TO C4-EVL-RC
025900     EVALUATE C4-EVL-RC
026000        WHEN ZERO    CONTINUE
026100        WHEN 9999    DISPLAY "RC 9999 aus RULEVL0M - Job abge-"
026200                             "brochen"
026300                     SET PRG-ABBRUCH TO TRUE
026400        WHEN OTHER   MOVE C4-EVL-RC TO D-NUM4
026500                     DISPLAY "unbekannter RC: " D-NUM4
026600                             " aus RULEVL0M"
026700                     SET PRG-ABBRUCH TO TRUE
026800     END-EVALUATE
026900     .
027000 B100-99.
027100     EXIT.
027200******************************************************************
027300* Initialisierung von Feldern und Strukturen
027400******************************************************************
027500 C000-INIT SECTION.
027600 C000-00.
027700     INITIALIZE SCHALTER
027800                COMP-FELDER
027900     .
028000 C000-99.
028100     EXIT.
028200******************************************************************
028300* TIMESTAMP erstellen - fuer Job-Start-/Ende-Protokoll
028400******************************************************************
028500 U200-TIMESTAMP SECTION.
028600 U200-00.
028700     ENTER TAL "TIME" USING TAL-TIME
028800     MOVE CORR TAL-TIME TO TAL-TIME-D
028900     .
029000 U200-99.
029100     EXIT.
029200******************************************************************
029300* ENDE Source-Programm
029400******************************************************************
