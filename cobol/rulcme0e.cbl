000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RULCMB0O.
000300 AUTHOR. H. BRANDT.
000400 INSTALLATION. WSOFT RECHENZENTRUM.
000500 DATE-WRITTEN. 1990-03-12.
000600 DATE-COMPILED.
000700 SECURITY. INTERN - NUR DV-ABTEILUNG.
000800*
000900*****************************************************************
001000* Letzte Aenderung :: 2000-03-02
001100* Letzte Version   :: A.00.04
001200* Kurzbeschreibung :: Testdriver fuer Modul RULCMB0M. Stoesst
001300*                     erst RULPRS0M an (Regelabzug einlesen),
001400*                     kombiniert danach eine fest verdrahtete
001500*                     RULE-ID-Liste ueber RULCMB0M zu einer
001600*                     neuen Regel und laesst zum Schluss
001700*                     RULEVL0M ueber den Subjektabzug laufen, so
001800*                     dass auch die neue, kombinierte Regel mit
001900*                     ausgewertet wird.
002000*
002100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002300*---------------------------------------------------------------*
002400* Vers. | Datum    | von | Kommentar                             *
002500*-------|----------|-----|---------------------------------------*
002600*A.00.00|1990-03-12| hgb | Neuerstellung - Testdriver n. Muster  *
002700*       |          |     | EINDRV0O, fest verdrahtete RULE-ID-   *
002800*       |          |     | Liste (100010/100020) zum Kombinieren *
002900*A.00.01|1994-07-19| wtr | RC-Anzeige auch fuer RULCMB0M-Rueck-  *
003000*       |          |     | weisungscodes (100/200) ergaenzt      *
003100*A.00.02|1999-04-12| sch | Jahr-2000: keine eig. Datumspruefung  *
003200*       |          |     | in diesem Testdriver, geprueft u. o.k.*
003300*A.00.03|2000-01-14| kl  | Jahr-2000-Rolloverkontrolle: Testlauf *
003400*       |          |     | RULPRS0M/RULCMB0M/RULEVL0M ueber den  *
003500*       |          |     | Jahreswechsel wiederholt - o.B.       *
003600*A.00.04|2000-03-02| rm  | WS-CALL-STEP-COUNT (77-Ebene) er-     *
003700*       |          |     | gaenzt - zaehlt die Untermodulauf-    *
003800*       |          |     | rufe je Testlauf, Anzeige in B090     *
003900*---------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Reiner Testdriver: ruft RULPRS0M, RULCMB0M und RULEVL0M der
004400* Reihe nach auf, mit je eigenem LINK-REC-Aufbau je Untermodul,
004500* und zeigt die drei Rueckgabecodes sowie die neu vergebene
004600* RULE-ID der Kombination am Bildschirm an. Fuer produktive
004700* Laeufe ist stattdessen RULDRV0O (ohne Kombinationsschritt) zu
004800* verwenden.
004900*
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005900                      " .,;-_!$%&/=*+".
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 WORKING-STORAGE SECTION.
006500*---------------------------------------------------------------*
006600* Einzelstehender Laufzaehler (77-Ebene) - Anzahl der bisher
006700* angestossenen Untermodulaufrufe dieses Testlaufs
006800*---------------------------------------------------------------*
00690077          WS-CALL-STEP-COUNT      PIC S9(04) COMP VALUE ZERO.
007000*---------------------------------------------------------------*
007100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007200*---------------------------------------------------------------*
007300 01          COMP-FELDER.
007400     05      C4-PRS-RC           PIC S9(04) COMP.
007500     05      C4-CMB-RC           PIC S9(04) COMP.
007600     05      C4-EVL-RC           PIC S9(04) COMP.
007700
007800     05      C4-X.
007900      10                         PIC X VALUE LOW-VALUE.
008000      10     C4-X2               PIC X.
008100     05      C4-NUM REDEFINES C4-X
008200                                 PIC S9(04) COMP.
008300*---------------------------------------------------------------*
008400* Display-Felder: Praefix D
008500*---------------------------------------------------------------*
008600 01          DISPLAY-FELDER.
008700     05      D-NUM4              PIC -9(04).
008800     05      D-NUM4-ALPHA REDEFINES D-NUM4
008900                                 PIC X(05).
009000     05      D-NUM6              PIC  9(06).
009100     05      D-NUM6-ALPHA REDEFINES D-NUM6
009200                                 PIC X(06).
009300*---------------------------------------------------------------*
009400* Felder mit konstantem Inhalt: Praefix K
009500*---------------------------------------------------------------*
009600 01          KONSTANTE-FELDER.
009700     05      K-MODUL             PIC X(08)     VALUE "RULCMB0O".
009800     05      K-CMD-EVALUATE      PIC X(02)     VALUE "EV".
009900     05      K-TEST-RULE-1       PIC 9(06)     VALUE 100010.
010000     05      K-TEST-RULE-2       PIC 9(06)     VALUE 100020.
010100*----------------------------------------------------------------*
010200* Conditional-Felder
010300*----------------------------------------------------------------*
010400 01          SCHALTER.
010500     05      PRG-STATUS          PIC 9.
010600          88 PRG-OK                          VALUE ZERO.
010700          88 PRG-NOK                         VALUE 1 THRU 9.
010800          88 PRG-ENDE                        VALUE 1.
010900          88 PRG-ABBRUCH                     VALUE 2.
011000*----------------------------------------------------------------*
011100* weitere Arbeitsfelder
011200*----------------------------------------------------------------*
011300 01          WORK-FELDER.
011400     05      ZEILE               PIC X(80) VALUE SPACES.
011500*----------------------------------------------------------------*
011600* Uebergabebereiche der Untermodule - je Modul eigener
011700* LINK-REC-Aufbau, wie von RULPRS0M/RULCMB0M/RULEVL0M verlangt
011800*----------------------------------------------------------------*
011900 01          PRS-LINK-REC.
012000     05      PRS-LINK-RC         PIC S9(04) COMP.
012100
012200 01          CMB-LINK-REC.
012300     05      CMB-LINK-RULE-COUNT PIC S9(04) COMP.
012400     05      CMB-LINK-RULE-ID-LIST OCCURS 20 TIMES
012500                                 PIC 9(06).
012600     05      CMB-LINK-NEW-RULE-ID PIC 9(06).
012700     05      CMB-LINK-RC         PIC S9(04) COMP.
012800
012900 01          EVL-LINK-REC.
013000     05      EVL-LINK-CMD        PIC X(02).
013100     05      EVL-LINK-RC         PIC S9(04) COMP.
013200
013300 PROCEDURE DIVISION.
013400******************************************************************
013500* Steuerungs-Section
013600******************************************************************
013700 A100-STEUERUNG SECTION.
013800 A100-00.
013900     IF  SHOW-VERSION
014000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014100         STOP RUN
014200     END-IF
014300     PERFORM B000-VORLAUF
014400     PERFORM B100-VERARBEITUNG
014500     PERFORM B090-ENDE
014600     STOP RUN
014700     .
014800 A100-99.
014900     EXIT.
015000******************************************************************
015100* Vorlauf
015200******************************************************************
015300 B000-VORLAUF SECTION.
015400 B000-00.
015500     PERFORM C000-INIT
015600     .
015700 B000-99.
015800     EXIT.
015900******************************************************************
016000* Ende - Testergebnisse anzeigen
016100******************************************************************
016200 B090-ENDE SECTION.
016300 B090-00.
016400     IF PRG-ABBRUCH
016500        DISPLAY ">>> ABBRUCH !!! <<< RULCMB0O"
016600        DISPLAY "<EOF>"
016700        DISPLAY " "
016800     ELSE
016900        MOVE C4-PRS-RC TO D-NUM4
017000        STRING ">>> RULCMB0O Test OK - RULPRS0M RC="
017100               DELIMITED BY SIZE,
017200               D-NUM4                       DELIMITED BY SIZE
017300          INTO ZEILE
017400        DISPLAY ZEILE
017500        MOVE SPACES TO ZEILE
017600        MOVE C4-CMB-RC TO D-NUM4
017700        STRING "    RULCMB0M RC="  DELIMITED BY SIZE,
017800               D-NUM4              DELIMITED BY SIZE,
017900               " neue RULE-ID="    DELIMITED BY SIZE,
018000               CMB-LINK-NEW-RULE-ID DELIMITED BY SIZE
018100          INTO ZEILE
018200        DISPLAY ZEILE
018300        MOVE SPACES TO ZEILE
018400        MOVE C4-EVL-RC TO D-NUM4
018500        STRING "    RULEVL0M RC=" DELIMITED BY SIZE,
018600               D-NUM4              DELIMITED BY SIZE,
018700               " <<<"              DELIMITED BY SIZE
018800          INTO ZEILE
018900        DISPLAY ZEILE
019000        MOVE SPACES TO ZEILE
019100        MOVE WS-CALL-STEP-COUNT TO D-NUM4
019200        STRING "    UNTERMODULAUFRUFE=" DELIMITED BY SIZE,
019300               D-NUM4                    DELIMITED BY SIZE
019400          INTO ZEILE
019500        DISPLAY ZEILE
019600        MOVE SPACES TO ZEILE
019700        DISPLAY "<EOF>"
019800        DISPLAY " "
019900     END-IF
020000     .
020100 B090-99.
020200     EXIT.
020300******************************************************************
020400* Verarbeitung - RULPRS0M, RULCMB0M und RULEVL0M der Reihe nach
020500* anstossen (fest verdrahtete RULE-ID-Liste fuer den Testlauf)
020600******************************************************************
020700 B100-VERARBEITUNG SECTION.
020800 B100-00.
020900     INITIALIZE PRS-LINK-REC
021000     CALL "RULPRS0M" USING PRS-LINK-REC
021100     ADD 1 TO WS-CALL-STEP-COUNT
021200     MOVE PRS-LINK-RC TO C4-PRS-RC
021300     IF C4-PRS-RC NOT = ZERO
021400        SET PRG-ABBRUCH TO TRUE
021500        MOVE C4-PRS-RC TO D-NUM4
021600        DISPLAY "unbekannter RC: " D-NUM4 " aus RULPRS0M"
021700        EXIT SECTION
021800     END-IF
021900
022000     INITIALIZE CMB-LINK-REC
022100     MOVE 2 TO CMB-LINK-RULE-COUNT
022200     MOVE K-TEST-RULE-1 TO CMB-LINK-RULE-ID-LIST(1)
022300     MOVE K-TEST-RULE-2 TO CMB-LINK-RULE-ID-LIST(2)
022400     CALL "RULCMB0M" USING CMB-LINK-REC
022500     ADD 1 TO WS-CALL-STEP-COUNT
022600     MOVE CMB-LINK-RC TO C4-CMB-RC
022700     EVALUATE C4-CMB-RC
022800        WHEN ZERO    CONTINUE
022900        WHEN 100     DISPLAY "RC 100 aus RULCMB0M - leere "
023000                             "Eingabeliste"
023100                     SET PRG-ABBRUCH TO TRUE
023200        WHEN 200     DISPLAY "RC 200 aus RULCMB0M - unbekannte "
023300                             "RULE-ID in der Testliste"
023400                     SET PRG-ABBRUCH TO TRUE
023500        WHEN 9999    DISPLAY "RC 9999 aus RULCMB0M - Job abge-"
023600                             "brochen"
023700                     SET PRG-ABBRUCH TO TRUE
023800        WHEN OTHER   MOVE C4-CMB-RC TO D-NUM4
023900                     DISPLAY "unbekannter RC: " D-NUM4
024000                             " aus RULCMB0M"
024100                     SET PRG-ABBRUCH TO TRUE
024200     END-EVALUATE
024300
024400     IF PRG-ABBRUCH
024500        EXIT SECTION
024600     END-IF
024700
024800     INITIALIZE EVL-LINK-REC
024900     MOVE K-CMD-EVALUATE TO EVL-LINK-CMD
025000     CALL "RULEVL0M" USING EVL-LINK-REC
025100     ADD 1 TO WS-CALL-STEP-COUNT
025200     MOVE EVL-LINK-RC TO C4-EVL-RC
025300     IF C4-EVL-RC NOT = ZERO
025400        SET PRG-ABBRUCH TO TRUE
025500        MOVE C4-EVL-RC TO D-NUM4
025600        DISPLAY "unbekannter RC: " D-NUM4 " aus RULEVL0M"
025700     END-IF
025800     .
025900 B100-99.
026000     EXIT.
026100******************************************************************
026200* Initialisierung von Feldern und Strukturen
026300******************************************************************
026400 C000-INIT SECTION.
026500 C000-00.
026600     INITIALIZE SCHALTER
026700                COMP-FELDER
026800     .
026900 C000-99.
027000     EXIT.
027100******************************************************************
027200* ENDE Source-Programm
027300******************************************************************
