000100******************************************************************
000200* COPYBOOK      :: ASTTAB                                        *
000300* BENUTZT VON   :: RULPRS0M, RULEVL0M, RULCMB0M                  *
000400* KURZBESCHR.   :: Programmuebergreifender Arbeitsbereich (EXTERN*
000500*                  -NAL) fuer den binaeren AST-Knotentisch und   *
000600*                  den Regeltisch. RULPRS0M baut die Tabelle beim*
000700*                  Parsen auf, RULEVL0M und RULCMB0M lesen (und  *
000800*                  RULCMB0M erweitert) sie beim Auswerten bzw.   *
000900*                  Kombinieren - analog der SRC-LINES-BUFFER     *
001000*                  IS EXTERNAL-Konvention aus dem SSF-Modulwerk. *
001100*----------------------------------------------------------------*
001200* Aenderungen:                                                  *
001300*----------------------------------------------------------------*
001400* Vers. | Datum    | von | Kommentar                             *
001500*-------|----------|-----|---------------------------------------*
001600*A.00.00|1987-03-03| hgb | Neuerstellung - Knotentisch fuer      *
001700*                        | RULPRS0M/RULEVL0M                     *
001800*A.00.01|1991-06-11| wtr | Regeltisch RULE-TAB-ENTRY ergaenzt,   *
001900*                        | RULE-ID-Lookup fuer RULEVL0M/RULCMB0M *
002000*A.00.02|1998-11-09| sch | NODE-COUNT/RULE-TAB-COUNT auf COMP    *
002100*                        | wg. Jahr-2000-Pruefung/Rollback-Fix   *
002200*A.00.03|1999-04-12| hgb | RULE-TAB-REJECTED-COUNT ergaenzt fuer *
002300*                        | Gesamtsummenzeile in RULEVL0M         *
002400*A.00.04|2000-01-14| kl  | Jahr-2000-Rolloverkontrolle: Knoten-  *
002500*                        | und Regeltisch ohne Befund gepruefft, *
002600*                        | keine Aenderung notwendig             *
002700*A.00.05|2000-03-02| rm  | FILLER auf Tischkopf AST-NODE-TABLE   *
002800*                        | und RULE-TABLE ergaenzt (Hausnorm     *
002900*                        | FILLER auf jedem 01-Niveau)           *
003000*----------------------------------------------------------------*
003100*
003200******************************************************************
003300* AST-NODE-TABLE - binaerer Baum als flaches Feld abgelegt.      *
003400* Index 0 bedeutet "kein Kind/keine Wurzel" (leere Teilformel,   *
003500* wertet nach Pflichtenheft-Regel 9 auf WAHR aus).               *
003600******************************************************************
003700 01  AST-NODE-TABLE IS EXTERNAL.
003800     05  AST-NODE-COUNT          PIC S9(04) COMP VALUE ZERO.
003900     05  MAX-AST-NODES           PIC S9(04) COMP VALUE +2000.
004000     05  AST-NODE-ENTRY          OCCURS 2000 TIMES
004100                                 INDEXED BY AST-IDX.
004200*            OPERATOR oder OPERAND - siehe 88-Ebenen unten.
004300         10  NODE-TYPE            PIC X(08).
004400             88  NODE-IS-OPERATOR        VALUE "OPERATOR".
004500             88  NODE-IS-OPERAND         VALUE "OPERAND".
004600*            Bei OPERATOR: "AND" oder "OR"; bei OPERAND: der
004700*            unzerlegte Bedingungstext "Feld Op Literal".
004800         10  NODE-VALUE           PIC X(20).
004900*            Numerische Sicht auf NODE-VALUE fuer den Fall, dass
005000*            ein OPERAND-Knoten als reine Zahl abgelegt wuerde
005100*            (wird in C311-COERCE-AND-COMPARE ausgewertet, nicht
005200*            hier direkt benutzt - nur Platzhalter-Redefinition
005300*            nach Hausnorm "mindestens eine REDEFINES-Sicht pro
005400*            Record").
005500         10  NODE-VALUE-NUM REDEFINES NODE-VALUE
005600                                 PIC S9(18)V9(02).
005700*            Index des linken bzw. rechten Kindknotens im
005800*            gleichen Tisch; 0 = kein Kind vorhanden.
005900         10  NODE-LEFT-IDX        PIC 9(04).
006000         10  NODE-RIGHT-IDX       PIC 9(04).
006100*            Fuellbytes auf dem Tischkopf, nach Hausnorm FILLER
006200*            auf jedem 01 - Reserve fuer kuenftige Kopffelder.
006300     05  FILLER                  PIC X(04).
006400*
006500******************************************************************
006600* RULE-TABLE - RULE-ID auf Wurzelknoten-Index abgebildet, in der *
006700* Reihenfolge wie im Regel-Abzug gelesen (bereits RULE-ID-auf-   *
006800* steigend sortiert vom Regelautor, keine Neusortierung hier).  *
006900******************************************************************
007000 01  RULE-TABLE IS EXTERNAL.
007100     05  RULE-TAB-COUNT          PIC S9(04) COMP VALUE ZERO.
007200*            Anzahl wegen Regelfehler zurueckgewiesener Regeln -
007300*            RULPRS0M zaehlt mit, RULEVL0M liest ihn nur fuer die
007400*            Gesamtsummenzeile des Entscheidungsberichtes.
007500     05  RULE-TAB-REJECTED-COUNT PIC S9(04) COMP VALUE ZERO.
007600     05  MAX-RULE-TAB-ENTRIES    PIC S9(04) COMP VALUE +0500.
007700     05  RULE-TAB-ENTRY          OCCURS 500 TIMES
007800                                 INDEXED BY RTAB-IDX.
007900         10  RTAB-RULE-ID         PIC 9(06).
008000         10  RTAB-RULE-NAME       PIC X(30).
008100         10  RTAB-ROOT-IDX        PIC 9(04).
008200*            Y = gueltige, auswertbare Regel; abgelehnte Regeln
008300*            bekommen ueberhaupt keinen Eintrag (s. RULPRS0M).
008400         10  RTAB-VALID           PIC X(01) VALUE "Y".
008500             88  RTAB-IS-VALID          VALUE "Y".
008600*            Fuellbytes, Tischeintrag bislang 6+30+4+1=41 Bytes.
008700         10  FILLER               PIC X(03).
008800*            Fuellbytes auf dem Tischkopf, nach Hausnorm FILLER
008900*            auf jedem 01 - Reserve fuer kuenftige Kopffelder.
009000     05  FILLER                  PIC X(04).
