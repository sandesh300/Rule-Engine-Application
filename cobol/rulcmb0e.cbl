000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RULCMB0M.
000300 AUTHOR. H. BRANDT.
000400 INSTALLATION. WSOFT RECHENZENTRUM.
000500 DATE-WRITTEN. 1990-03-05.
000600 DATE-COMPILED.
000700 SECURITY. INTERN - NUR DV-ABTEILUNG.
000800*
000900*****************************************************************
001000* Letzte Aenderung :: 2000-03-02
001100* Letzte Version   :: A.00.04
001200* Kurzbeschreibung :: Regelkombinierer fuer den Batch-Regelaus-
001300*                     werter. Verknuepft eine vom Aufrufer uebe-
001400*                     rgebene Liste von RULE-ID ueber UND zu
001500*                     einem neuen, synthetischen Regeleintrag im
001600*                     Regeltisch RULE-TABLE (COPY ASTTAB) - wird
001700*                     anschliessend wie jede andere Regel von
001800*                     RULEVL0M im naechsten Subjektlauf mit aus-
001900*                     gewertet.
002000*
002100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002300*---------------------------------------------------------------*
002400* Vers. | Datum    | von | Kommentar                             *
002500*-------|----------|-----|---------------------------------------*
002600*A.00.00|1990-03-05| hgb | Neuerstellung - Grundgeruest aus      *
002700*       |          |     | COUDRV0O abgeleitet, linksseitige UND-*
002800*       |          |     | Faltung ueber RULE-TABLE              *
002900*A.00.01|1994-07-19| wtr | Rueckweisung bei leerer Eingabeliste  *
003000*       |          |     | und bei unbekannter RULE-ID ergaenzt  *
003100*A.00.02|1999-04-12| sch | Jahr-2000: keine Datumsfelder hier be-*
003200*       |          |     | troffen, geprueft und dokumentiert    *
003300*A.00.03|2000-01-14| kl  | Jahr-2000-Rolloverkontrolle: keine    *
003400*       |          |     | Datumsfelder hier betroffen, geprueft *
003500*       |          |     | und dokumentiert - keine Aenderung    *
003600*A.00.04|2000-03-02| rm  | WS-FOLD-STEP-COUNT (77-Ebene) er-     *
003700*       |          |     | gaenzt - zaehlt die Faltschritte je   *
003800*       |          |     | Lauf, Anzeige in B090-ENDE ergaenzt   *
003900*---------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Baut zu der im LINK-REC uebergebenen, geordneten Liste von
004400* RULE-ID einen neuen Knotenbaum auf: die erste Regel der Liste
004500* wird zum linken Teilbaum eines neuen UND-Knotens, jede weitere
004600* Regel wird mit dem bisherigen Ergebnis ueber einen neuen UND-
004700* Knoten verknuepft (linksseitige Faltung, R1,R2,R3 ergibt
004800* UND(UND(R1,R2),R3)). Der fertige Baum wird als neue Zeile in
004900* RULE-TABLE eingetragen; eine erneute Auswertung findet hier
005000* nicht statt, das erledigt RULEVL0M beim naechsten Subjektlauf.
005100* Eine leere Eingabeliste oder eine unbekannte RULE-ID in der
005200* Liste fuehrt zur Rueckweisung der Kombination.
005300*
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     SWITCH-15 IS ANZEIGE-VERSION
005900         ON STATUS IS SHOW-VERSION
006000     CLASS ALPHNUM IS "0123456789"
006100                      "abcdefghijklmnopqrstuvwxyz"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300                      " .,;-_!$%&/=*+".
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 WORKING-STORAGE SECTION.
006900*---------------------------------------------------------------*
007000* Einzelstehender Laufzaehler (77-Ebene) - Anzahl der bereits
007100* gefalteten UND-Knoten in C120-FOLD-ONE-RULE (Diagnose)
007200*---------------------------------------------------------------*
00730077          WS-FOLD-STEP-COUNT      PIC S9(04) COMP VALUE ZERO.
007400*---------------------------------------------------------------*
007500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007600*---------------------------------------------------------------*
007700 01          COMP-FELDER.
007800     05      C4-I1               PIC S9(04) COMP.
007900     05      C4-RTAB-IDX         PIC S9(04) COMP.
008000     05      C4-NEW-IDX          PIC S9(04) COMP.
008100     05      C4-LEFT-IDX         PIC S9(04) COMP.
008200     05      C4-RIGHT-IDX        PIC S9(04) COMP.
008300     05      C4-COMBINED-ROOT    PIC S9(04) COMP.
008400     05      C4-FOUND-IDX        PIC S9(04) COMP.
008500
008600     05      C4-X.
008700      10                         PIC X VALUE LOW-VALUE.
008800      10     C4-X2               PIC X.
008900     05      C4-NUM REDEFINES C4-X
009000                                 PIC S9(04) COMP.
009100
009200     05      C9-NEW-RULE-ID      PIC S9(08) COMP.
009300*---------------------------------------------------------------*
009400* Display-Felder: Praefix D
009500*---------------------------------------------------------------*
009600 01          DISPLAY-FELDER.
009700     05      D-NUM4              PIC -9(04).
009800     05      D-NUM4-ALPHA REDEFINES D-NUM4
009900                                 PIC X(05).
010000     05      D-NUM6              PIC  9(06).
010100     05      D-NUM6-ALPHA REDEFINES D-NUM6
010200                                 PIC X(06).
010300*---------------------------------------------------------------*
010400* Felder mit konstantem Inhalt: Praefix K
010500*---------------------------------------------------------------*
010600 01          KONSTANTE-FELDER.
010700     05      K-MODUL             PIC X(08)     VALUE "RULCMB0M".
010800     05      K-AND               PIC X(03)     VALUE "AND".
010900     05      K-COMBINED-NAME     PIC X(30)
011000             VALUE "KOMBINIERT DURCH RULCMB0M".
011100     05      K-BASE-RULE-ID      PIC 9(06)     VALUE 900000.
011200*----------------------------------------------------------------*
011300* Conditional-Felder
011400*----------------------------------------------------------------*
011500 01          SCHALTER.
011600     05      PRG-STATUS          PIC 9.
011700          88 PRG-OK                          VALUE ZERO.
011800          88 PRG-NOK                         VALUE 1 THRU 9.
011900          88 PRG-ENDE                        VALUE 1.
012000          88 PRG-ABBRUCH                     VALUE 2.
012100     05      WS-RULE-FOUND-FLAG  PIC X       VALUE "N".
012200          88 WS-RULE-FOUND                   VALUE "Y".
012300          88 WS-RULE-NOT-FOUND               VALUE "N".
012400*---------------------------------------------------------------*
012500* weitere Arbeitsfelder
012600*---------------------------------------------------------------*
012700 01          WORK-FELDER.
012800     05      W-DUMMY             PIC X(02).
012900
013000     COPY ASTTAB.
013100 LINKAGE SECTION.
013200*-->    Uebergabe aus RULCMB0O bzw. einem spaeteren Aufrufer
013300 01     LINK-REC.
013400     05  LINK-RULE-COUNT     PIC S9(04) COMP.
013500     05  LINK-RULE-ID-LIST   OCCURS 20 TIMES
013600                             PIC 9(06).
013700     05  LINK-NEW-RULE-ID    PIC 9(06).
013800     05  LINK-RC             PIC S9(04) COMP.
013900*           0    = OK, neue RULE-ID in LINK-NEW-RULE-ID
014000*           100  = Rueckweisung - leere Eingabeliste
014100*           200  = Rueckweisung - unbekannte RULE-ID in der Liste
014200*           9999 = Programmabbruch - Aufrufer muss reagieren
014300 PROCEDURE DIVISION USING LINK-REC.
014400******************************************************************
014500* Programmsteuerung
014600******************************************************************
014700 A100-STEUERUNG SECTION.
014800 A100-00.
014900     IF SHOW-VERSION
015000        DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015100        STOP RUN
015200     END-IF
015300     PERFORM B000-VORLAUF
015400     PERFORM B100-VERARBEITUNG
015500     PERFORM B090-ENDE
015600     EXIT PROGRAM
015700     .
015800 A100-99.
015900     EXIT.
016000******************************************************************
016100* Vorlauf - Tische initialisieren
016200******************************************************************
016300 B000-VORLAUF SECTION.
016400 B000-00.
016500     PERFORM C000-INIT
016600     .
016700 B000-99.
016800     EXIT.
016900******************************************************************
017000* Ende - Rueckgabecode einstellen
017100******************************************************************
017200 B090-ENDE SECTION.
017300 B090-00.
017400     IF PRG-ABBRUCH
017500        MOVE 9999 TO LINK-RC
017600     ELSE
017700        MOVE WS-FOLD-STEP-COUNT TO D-NUM4
017800        DISPLAY K-MODUL " - FALTSCHRITTE DURCHGEF.: " D-NUM4
017900     END-IF
018000     .
018100 B090-99.
018200     EXIT.
018300******************************************************************
018400* Verarbeitung
018500******************************************************************
018600 B100-VERARBEITUNG SECTION.
018700 B100-00.
018800     MOVE ZERO TO LINK-RC
018900     PERFORM C100-FOLD-RULES
019000     .
019100 B100-99.
019200     EXIT.
019300******************************************************************
019400* Initialisierung von Feldern und Strukturen
019500******************************************************************
019600 C000-INIT SECTION.
019700 C000-00.
019800     INITIALIZE SCHALTER
019900     MOVE ZERO TO LINK-NEW-RULE-ID
020000                  C4-COMBINED-ROOT
020100     .
020200 C000-99.
020300     EXIT.
020400******************************************************************
020500* UND-Faltung ueber die vom Aufrufer uebergebene RULE-ID-Liste
020600* (PFH Regel 10) - erste RULE-ID wird linker Teilbaum, jede
020700* weitere wird mit dem bisherigen Ergebnis ueber einen neuen
020800* UND-Knoten verknuepft (linksseitige Faltung).
020900******************************************************************
021000 C100-FOLD-RULES SECTION.
021100 C100-00.
021200     IF LINK-RULE-COUNT = ZERO
021300        MOVE 100 TO LINK-RC
021400        DISPLAY "RULCMB0M: leere Eingabeliste - keine Regeln "
021500                "zum Kombinieren"
021600        EXIT SECTION
021700     END-IF
021800
021900     MOVE LINK-RULE-ID-LIST(1) TO C9-NEW-RULE-ID
022000     PERFORM C110-LOOKUP-RULE-ROOT
022100     IF WS-RULE-NOT-FOUND
022200        MOVE 200 TO LINK-RC
022300        EXIT SECTION
022400     END-IF
022500     MOVE C4-FOUND-IDX TO C4-COMBINED-ROOT
022600
022700     PERFORM C120-FOLD-ONE-RULE
022800        VARYING C4-I1 FROM 2 BY 1
022900        UNTIL C4-I1 > LINK-RULE-COUNT
023000           OR PRG-ABBRUCH
023100
023200     IF PRG-ABBRUCH
023300        EXIT SECTION
023400     END-IF
023500
023600     PERFORM C140-REGISTER-COMBINED-RULE
023700     .
023800 C100-99.
023900     EXIT.
024000******************************************************************
024100* Je weitere RULE-ID der Liste: ihren Wurzelknoten nachschlagen
024200* und mit dem bisherigen Ergebnis ueber einen neuen UND-Knoten
024300* verknuepfen - unbekannte RULE-ID bricht die Faltung ab.
024400******************************************************************
024500 C120-FOLD-ONE-RULE SECTION.
024600 C120-00.
024700     ADD 1 TO WS-FOLD-STEP-COUNT
024800     MOVE LINK-RULE-ID-LIST(C4-I1) TO C9-NEW-RULE-ID
024900     PERFORM C110-LOOKUP-RULE-ROOT
025000     IF WS-RULE-NOT-FOUND
025100        MOVE 200 TO LINK-RC
025200        SET PRG-ABBRUCH TO TRUE
025300        EXIT SECTION
025400     END-IF
025500     MOVE C4-COMBINED-ROOT TO C4-LEFT-IDX
025600     MOVE C4-FOUND-IDX     TO C4-RIGHT-IDX
025700     PERFORM C130-ALLOC-AND-NODE
025800     IF PRG-ABBRUCH
025900        EXIT SECTION
026000     END-IF
026100     MOVE C4-NEW-IDX TO C4-COMBINED-ROOT
026200     .
026300 C120-99.
026400     EXIT.
026500******************************************************************
026600* RULE-ID in RULE-TABLE suchen, Wurzelknoten-Index liefern
026700* (linearer Suchlauf mit Fruehabbruch ueber 88-Schalter, Muster
026800* analog C316-LOOKUP-ATTRIBUTE in RULEVL0M)
026900******************************************************************
027000 C110-LOOKUP-RULE-ROOT SECTION.
027100 C110-00.
027200     SET WS-RULE-NOT-FOUND TO TRUE
027300     MOVE ZERO TO C4-FOUND-IDX
027400     PERFORM C110A-CHECK-ONE-ENTRY
027500        VARYING C4-RTAB-IDX FROM 1 BY 1
027600        UNTIL C4-RTAB-IDX > RULE-TAB-COUNT
027700           OR WS-RULE-FOUND
027800     .
027900 C110-99.
028000     EXIT.
028100 C110A-CHECK-ONE-ENTRY SECTION.
028200 C110A-00.
028300     IF RTAB-RULE-ID(C4-RTAB-IDX) = C9-NEW-RULE-ID
028400        AND RTAB-IS-VALID(C4-RTAB-IDX)
028500        SET WS-RULE-FOUND TO TRUE
028600        MOVE RTAB-ROOT-IDX(C4-RTAB-IDX) TO C4-FOUND-IDX
028700     END-IF
028800     .
028900 C110A-99.
029000     EXIT.
029100******************************************************************
029200* Neuen UND-Operatorknoten im AST-NODE-TABLE anlegen (Muster
029300* analog C140-ALLOC-NODE in RULPRS0M - Ueberlauf fuehrt zum
029400* Abbruch der Kombination)
029500******************************************************************
029600 C130-ALLOC-AND-NODE SECTION.
029700 C130-00.
029800     IF AST-NODE-COUNT >= MAX-AST-NODES
029900        MOVE 9999 TO LINK-RC
030000        SET PRG-ABBRUCH TO TRUE
030100        EXIT SECTION
030200     END-IF
030300     ADD 1 TO AST-NODE-COUNT
030400     MOVE AST-NODE-COUNT TO C4-NEW-IDX
030500     INITIALIZE AST-NODE-ENTRY(C4-NEW-IDX)
030600     MOVE "OPERATOR"      TO NODE-TYPE(C4-NEW-IDX)
030700     MOVE K-AND           TO NODE-VALUE(C4-NEW-IDX)
030800     MOVE C4-LEFT-IDX      TO NODE-LEFT-IDX(C4-NEW-IDX)
030900     MOVE C4-RIGHT-IDX     TO NODE-RIGHT-IDX(C4-NEW-IDX)
031000     .
031100 C130-99.
031200     EXIT.
031300******************************************************************
031400* fertigen Kombinationsbaum als neue Zeile in RULE-TABLE
031500* eintragen - die neue RULE-ID liegt oberhalb des vom Regelabzug
031600* belegten Bereiches (K-BASE-RULE-ID + laufende Tischposition)
031700* und kollidiert damit nicht mit echten Regeln aus RULPRS0M
031800******************************************************************
031900 C140-REGISTER-COMBINED-RULE SECTION.
032000 C140-00.
032100     IF RULE-TAB-COUNT >= MAX-RULE-TAB-ENTRIES
032200        MOVE 9999 TO LINK-RC
032300        SET PRG-ABBRUCH TO TRUE
032400        EXIT SECTION
032500     END-IF
032600     ADD 1 TO RULE-TAB-COUNT
032700     MOVE K-BASE-RULE-ID TO D-NUM6
032800     ADD RULE-TAB-COUNT TO D-NUM6
032900     MOVE D-NUM6                  TO RTAB-RULE-ID(RULE-TAB-COUNT)
033000     MOVE K-COMBINED-NAME    TO RTAB-RULE-NAME(RULE-TAB-COUNT)
033100     MOVE C4-COMBINED-ROOT        TO RTAB-ROOT-IDX(RULE-TAB-COUNT)
033200     SET RTAB-IS-VALID(RULE-TAB-COUNT) TO TRUE
033300     MOVE D-NUM6 TO LINK-NEW-RULE-ID
033400     .
033500 C140-99.
033600     EXIT.
033700******************************************************************
033800* ENDE Source-Programm
033900******************************************************************
