000100******************************************************************
000200* COPYBOOK      :: RULEDEF                                       *
000300* BENUTZT VON   :: RULPRS0M                                      *
000400* KURZBESCHR.   :: Satzlayout Regeldefinitions-Datei (RULE-DECK) *
000500*                  Eine Regel pro Satz, fortlaufend vom          *
000600*                  Regel-Autor nach RULE-ID aufsteigend sortiert *
000700*                  abgelegt - keine Neusortierung im Programm.   *
000800*----------------------------------------------------------------*
000900* Aenderungen:                                                  *
001000*----------------------------------------------------------------*
001100* Vers. | Datum    | von | Kommentar                             *
001200*-------|----------|-----|---------------------------------------*
001300*A.00.00|1987-03-03| hgb | Neuerstellung fuer RULPRS0M           *
001400*A.00.01|1989-11-20| hgb | RULE-EXPR auf X(200) je Pflichtenheft *
001500*                        | Regelwerk-Migration festgelegt        *
001600*A.00.02|1994-07-19| wtr | FILLER-Auffuellung auf Satzlaenge 240 *
001700*A.00.03|2000-01-14| kl  | Jahr-2000-Rolloverkontrolle: Satzlay.*
001800*                        | ohne Datumsfeld - keine Aenderung    *
001900*----------------------------------------------------------------*
002000*
002100 01  RULE-DEFINITION-REC.
002200*        Eindeutige numerische Regelkennung, steuert die
002300*        Verarbeitungsfolge in RULE-TABLE (siehe ASTTAB).
002400     05  RULE-ID                     PIC 9(06).
002500*        Klartext-Bezeichnung, erscheint unveraendert im
002600*        Feld OUT-RULE-NAME des Entscheidungsberichtes.
002700     05  RULE-NAME                   PIC X(30).
002800*        Regelausdruck in Infix-Schreibweise, z.B.
002900*        "age > 30 AND salary > 50000". Wird von RULPRS0M
003000*        token-weise zerlegt und als AST im Node-Tisch
003100*        abgelegt; wird selbst nicht weiter gespeichert.
003200     05  RULE-EXPR                   PIC X(200).
003300*        Fuellbytes auf Satzlaenge 240 (236 belegte Bytes).
003400     05  FILLER                      PIC X(04).
