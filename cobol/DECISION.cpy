000100******************************************************************
000200* COPYBOOK      :: DECISION                                      *
000300* BENUTZT VON   :: RULEVL0M                                      *
000400* KURZBESCHR.   :: Satzlayout Entscheidungsbericht (DECISION-RPT)*
000500*                  Detailzeile je (Subjekt,Regel)-Paar, dazu die *
000600*                  Kontrollsummen- und Gesamtsummenzeile.        *
000700*----------------------------------------------------------------*
000800* Aenderungen:                                                  *
000900*----------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*A.00.00|1987-03-16| hgb | Neuerstellung fuer RULEVL0M           *
001300*A.00.01|1990-02-27| hgb | Spaltenraster nach Pflichtenheft fest-*
001400*                        | gelegt (Kol. 1-6/8-13/15-44/46-49/    *
001500*                        | 51-90)                                *
001600*A.00.02|1999-01-21| sch | Jahr-2000: Kontrollsummen- und        *
001700*                        | Gesamtsummenzeile ergaenzt            *
001800*A.00.03|2000-01-14| kl  | Jahr-2000-Rolloverkontrolle: Druck-   *
001900*                        | zeilen ohne Befund, keine Aenderung  *
002000*----------------------------------------------------------------*
002100*
002200 01  DECISION-RESULT-REC.
002300*        Subjektkennung, unveraendert aus SUBJECT-ID uebernommen.
002400     05  OUT-SUBJECT-ID              PIC 9(06).
002500*        Regelkennung der gerade bewerteten Regel.
002600     05  OUT-RULE-ID                 PIC 9(06).
002700*        Regelname, linksbuendig aus RULE-NAME uebernommen.
002800     05  OUT-RULE-NAME               PIC X(30).
002900*        Ergebniscode - PASS, FAIL oder REJ (Zurueckweisung
003000*        wegen fehlendem Attribut oder Regelfehler).
003100     05  OUT-RESULT                  PIC X(04).
003200*        Klartext-Ergebnismeldung fuer den Bericht.
003300     05  OUT-MESSAGE                 PIC X(40).
003400*        86 Bytes Nutzdaten (6+6+30+4+40); dies ist die
003500*        logische Arbeitskopie vor der Spaltenformatierung,
003600*        nicht der physische Satz der DECISION-RPT (s.u.
003700*        RPT-DETAIL-LINE, 90 Bytes nach Spaltenraster).
003800     05  FILLER                      PIC X(01).
003900*
004000******************************************************************
004100* Druckzeile fuer Detailsaetze - Spaltenraster der DECISION-RPT  *
004200* (Kol. 1-6 / 8-13 / 15-44 / 46-49 / 51-90), zero-unterdruecktes *
004300* Subjekt/Regel-Kennzeichen.                                    *
004400******************************************************************
004500 01  RPT-DETAIL-LINE.
004600     05  RPT-D-SUBJECT-ID            PIC ZZZZZ9.
004700     05  FILLER                      PIC X(01).
004800     05  RPT-D-RULE-ID               PIC ZZZZZ9.
004900     05  FILLER                      PIC X(01).
005000     05  RPT-D-RULE-NAME             PIC X(30).
005100     05  FILLER                      PIC X(01).
005200     05  RPT-D-RESULT                PIC X(04).
005300     05  FILLER                      PIC X(01).
005400     05  RPT-D-MESSAGE               PIC X(40).
005500*
005600******************************************************************
005700* Kontrollsummenzeile bei Wechsel von RULE-ID - Format:          *
005800* ** RULE <id> TOTALS: PASS=<n> FAIL=<n> REJECTED=<n> **         *
005900******************************************************************
006000 01  RPT-RULE-TOTAL-LINE.
006100     05  FILLER                      PIC X(08) VALUE
006200                                      "** RULE ".
006300     05  RTL-RULE-ID                 PIC ZZZZZ9.
006400     05  FILLER                      PIC X(14) VALUE
006500                                      " TOTALS: PASS=".
006600     05  RTL-PASS-COUNT              PIC ZZZZZ9.
006700     05  FILLER                      PIC X(06) VALUE " FAIL=".
006800     05  RTL-FAIL-COUNT              PIC ZZZZZ9.
006900     05  FILLER                      PIC X(10) VALUE
007000                                      " REJECTED=".
007100     05  RTL-REJECT-COUNT            PIC ZZZZZ9.
007200     05  FILLER                      PIC X(03) VALUE " **".
007300*
007400******************************************************************
007500* Gesamtsummenzeile am Ende der Subjektdatei - Format:           *
007600* ** GRAND TOTAL: SUBJECTS=<n> RULES-PARSED=<n>                  *
007700*    RULES-REJECTED=<n> **                                       *
007800******************************************************************
007900 01  RPT-GRAND-TOTAL-LINE.
008000     05  FILLER                      PIC X(16) VALUE
008100                                      "** GRAND TOTAL: ".
008200     05  FILLER                      PIC X(09) VALUE "SUBJECTS=".
008300     05  GTL-SUBJECT-COUNT           PIC ZZZZZ9.
008400     05  FILLER                      PIC X(14) VALUE
008500                                      " RULES-PARSED=".
008600     05  GTL-PARSED-COUNT            PIC ZZZZZ9.
008700     05  FILLER                      PIC X(16) VALUE
008800                                      " RULES-REJECTED=".
008900     05  GTL-REJECTED-COUNT          PIC ZZZZZ9.
009000     05  FILLER                      PIC X(03) VALUE " **".
