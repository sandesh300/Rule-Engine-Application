000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RULPRS0M.
000300 AUTHOR. H. BRANDT.
000400 INSTALLATION. WSOFT RECHENZENTRUM.
000500 DATE-WRITTEN. 1987-03-01.
000600 DATE-COMPILED.
000700 SECURITY. INTERN - NUR DV-ABTEILUNG.
000800*
000900*****************************************************************
001000* Letzte Aenderung :: 2000-03-02
001100* Letzte Version   :: A.00.07
001200* Kurzbeschreibung :: Regelparser fuer den Batch-Regelauswerter.
001300*                     Liest den Regelabzug RULE-DECK, zerlegt
001400*                     jeden Regelausdruck rekursiv in einen Baum
001500*                     aus UND/ODER-Knoten und Bedingungsblaettern
001600*                     und legt diesen im EXTERNAL-Knotentisch
001700*                     (COPY ASTTAB) ab. Fehlerhafte Ausdruecke
001800*                     werden zurueckgewiesen, ohne den Lauf
001900*                     abzubrechen.
002000*
002100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002300*---------------------------------------------------------------*
002400* Vers. | Datum    | von | Kommentar                             *
002500*-------|----------|-----|---------------------------------------*
002600*A.00.00|1987-03-01| hgb | Neuerstellung - Grundgeruest aus     *
002700*       |          |     | SSFANO0M abgeleitet, Klammertiefen-  *
002800*       |          |     | Scan fuer UND/ODER (PFH Regel 1)     *
002900*A.00.01|1987-04-22| hgb | Bedingungsform Feld-Op-Lit. ergaenzt*
003000*       |          |     | (PFH Regel 2), Knotentisch C140      *
003100*A.00.02|1989-11-20| hgb | RULE-EXPR auf X(200) erweit., PARSE-*
003200*       |          |     | QUEUE auf 60 Eintraege vergroess.    *
003300*A.00.03|1994-07-19| wtr | Rueckweis.-Zaehler RULES-REJECTED-   *
003400*       |          |     | COUNT ergaenzt, Rollback des Knoten- *
003500*       |          |     | tisches bei fehlerhaftem Ausdruck    *
003600*A.00.04|1999-02-18| sch | Jahr-2000: keine Datumsfelder hier  *
003700*       |          |     | Modul betroffen, Pruefung durchgef. *
003800*       |          |     | und dokumentiert - keine Aenderung   *
003900*A.00.05|1999-04-12| hgb | RULE-TAB-REJECTED-COUNT (ASTTAB) bei *
004000*       |          |     | Rueckweisung mitgefuehrt - RULEVL0M  *
004100*       |          |     | braucht den Zaehler fuer die Gesamt- *
004200*       |          |     | summenzeile des Entscheidungsber.    *
004300*A.00.06|2000-01-14| kl  | Jahr-2000-Rolloverkontrolle: Testlauf *
004400*       |          |     | mit RULE-DECK-Saetzen ueber den      *
004500*       |          |     | Jahreswechsel - ohne Befund, keine    *
004600*       |          |     | Programmaenderung notwendig           *
004700*A.00.07|2000-03-02| rm  | WS-QUEUE-DEQUEUE-COUNT (77-Ebene) und *
004800*       |          |     | Anzeige in B090-ENDE ergaenzt; C120-  *
004900*       |          |     | PROCESS-QUEUE-ENTRY in Teilparagr.   *
005000*       |          |     | C120-10/20/30 mit GO TO zerlegt       *
005100*---------------------------------------------------------------*
005200*
005300* Programmbeschreibung
005400* --------------------
005500* Jeder RULE-DECK-Satz enthaelt genau einen Regelausdruck in
005600* Infix-Schreibweise (z.B. "age > 30 AND salary > 50000"). Der
005700* Ausdruck wird token-weise (leerzeichen-getrennt) nach dem
005800* aeussersten UND/ODER auf Klammertiefe Null durchsucht; wird
005900* keines gefunden, muss der gesamte (getrimmte) Ausdruck die Form
006000* <Feld><Vergleichsoperator><Literal> haben. Echte Rekursion ist
006100* auf diesem Compiler fuer PERFORM nicht vorgesehen - die
006200* Zerlegung wird daher ueber die Warteschlange PARSE-QUEUE
006300* iterativ nachgebildet (Knoten anlegen, Teiltexte einreihen,
006400* naechsten Eintrag abarbeiten).
006500*
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     SWITCH-15 IS ANZEIGE-VERSION
007100         ON STATUS IS SHOW-VERSION
007200     CLASS ALPHNUM IS "0123456789"
007300                      "abcdefghijklmnopqrstuvwxyz"
007400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007500                      " .,;-_!$%&/=*+"
007600     CLASS FIELD-CHAR IS "A" THRU "Z"
007700                         "a" THRU "z"
007800                         "_"
007900     CLASS OP-CHAR IS ">" "<" "="
008000     CLASS LITERAL-CHAR IS "0" THRU "9"
008100                           "A" THRU "Z"
008200                           "a" THRU "z"
008300                           ".".
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT RULE-DECK     ASSIGN TO RULEDECK
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS FILE-STATUS.
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  RULE-DECK
009200     LABEL RECORDS ARE STANDARD.
009300     COPY RULEDEF.
009400 WORKING-STORAGE SECTION.
009500*---------------------------------------------------------------*
009600* Einzelstehender Laufzaehler (77-Ebene) - Gesamtzahl der
009700* Warteschlangen-Eintraege, die ueber alle Regeln dieses Laufs
009800* hinweg in C120-PROCESS-QUEUE-ENTRY abgearbeitet wurden
009900*---------------------------------------------------------------*
01000077          WS-QUEUE-DEQUEUE-COUNT  PIC S9(06) COMP VALUE ZERO.
010100*---------------------------------------------------------------*
010200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010300*---------------------------------------------------------------*
010400 01          COMP-FELDER.
010500     05      C4-ANZ              PIC S9(04) COMP.
010600     05      C4-COUNT            PIC S9(04) COMP.
010700     05      C4-I1               PIC S9(04) COMP.
010800     05      C4-I2               PIC S9(04) COMP.
010900     05      C4-CP               PIC S9(04) COMP.
011000     05      C4-LEN              PIC S9(04) COMP.
011100     05      C4-PTR              PIC S9(04) COMP.
011200     05      C4-SAVE-CNT         PIC S9(04) COMP.
011300     05      C4-NEW-IDX          PIC S9(04) COMP.
011400     05      C4-LEFT-IDX         PIC S9(04) COMP.
011500     05      C4-RIGHT-IDX        PIC S9(04) COMP.
011600     05      C4-SPLIT-TOK        PIC S9(04) COMP.
011700     05      C4-DEPTH            PIC S9(04) COMP.
011800     05      C4-OPEN-CNT         PIC S9(04) COMP.
011900     05      C4-CLOSE-CNT        PIC S9(04) COMP.
012000     05      C4-X.
012100      10                         PIC X VALUE LOW-VALUE.
012200      10     C4-X2               PIC X.
012300     05      C4-NUM REDEFINES C4-X
012400                                 PIC S9(04) COMP.
012500     05      C9-ANZ              PIC S9(09) COMP.
012600     05      C9-COUNT            PIC S9(09) COMP.
012700*---------------------------------------------------------------*
012800* Display-Felder: Praefix D
012900*---------------------------------------------------------------*
013000 01          DISPLAY-FELDER.
013100     05      D-NUM1              PIC  9.
013200     05      D-NUM2              PIC  9(02).
013300     05      D-NUM6              PIC  9(06).
013400*---------------------------------------------------------------*
013500* Felder mit konstantem Inhalt: Praefix K
013600*---------------------------------------------------------------*
013700 01          KONSTANTE-FELDER.
013800     05      K-MODUL             PIC X(08)     VALUE "RULPRS0M".
013900     05      K-AND               PIC X(03)     VALUE "AND".
014000     05      K-OR                PIC X(02)     VALUE "OR".
014100*---------------------------------------------------------------*
014200* Conditional-Felder
014300*---------------------------------------------------------------*
014400 01          SCHALTER.
014500     05      FILE-STATUS         PIC X(02).
014600          88 FILE-OK                         VALUE "00".
014700          88 FILE-NOK                        VALUE "01" THRU "99".
014800     05      REC-STAT REDEFINES  FILE-STATUS.
014900        10   FILE-STATUS1        PIC X.
015000          88 FILE-EOF                        VALUE "1".
015100          88 FILE-INVALID                    VALUE "2".
015200        10                       PIC X.
015300     05      PRG-STATUS          PIC 9.
015400          88 PRG-OK                          VALUE ZERO.
015500          88 PRG-NOK                         VALUE 1 THRU 9.
015600          88 PRG-ABBRUCH                     VALUE 2.
015700     05      SPLIT-FLAG          PIC 9       VALUE ZERO.
015800          88 SPLIT-NOT-FOUND                   VALUE ZERO.
015900          88 SPLIT-FOUND                       VALUE 1.
016000     05      SHAPE-FLAG          PIC 9       VALUE ZERO.
016100          88 SHAPE-OK                          VALUE ZERO.
016200          88 SHAPE-NOK                         VALUE 1.
016300     05      PARSE-ERR-FLAG      PIC 9       VALUE ZERO.
016400          88 PARSE-OK                          VALUE ZERO.
016500          88 PARSE-ERROR                       VALUE 1.
016600*---------------------------------------------------------------*
016700* Laufzaehler und Kontrollsummen - Praefix W
016800*---------------------------------------------------------------*
016900 01          WORK-FELDER.
017000     05      RULES-READ-COUNT    PIC S9(06) COMP VALUE ZERO.
017100     05      RULES-PARSED-COUNT  PIC S9(06) COMP VALUE ZERO.
017200     05      RULES-REJECT-COUNT  PIC S9(06) COMP VALUE ZERO.
017300*            Arbeitskopie des getrimmten/in Bearbeitung
017400*            befindlichen Teilausdrucks.
017500     05      WS-SCAN-TEXT        PIC X(200)      VALUE SPACES.
017600     05      WS-SCAN-LEN         PIC S9(04) COMP VALUE ZERO.
017700*            Numerische Sicht (REDEFINES) auf die ersten 18 Bytes
017800*            von WS-SCAN-TEXT - nur zu Diagnosezwecken im Dump.
017900     05      WS-SCAN-NUMVIEW REDEFINES WS-SCAN-TEXT.
018000        10   WS-SCAN-NUM18       PIC X(18).
018100        10                       PIC X(182).
018200     05      WS-LEFT-TEXT        PIC X(200)      VALUE SPACES.
018300     05      WS-LEFT-LEN         PIC S9(04) COMP VALUE ZERO.
018400     05      WS-RIGHT-TEXT       PIC X(200)      VALUE SPACES.
018500     05      WS-RIGHT-LEN        PIC S9(04) COMP VALUE ZERO.
018600     05      WS-SPLIT-OP         PIC X(03)       VALUE SPACES.
018700*---------------------------------------------------------------*
018800* Token-Tisch fuer den Top-Level UND/ODER-Scan (C120)
018900*---------------------------------------------------------------*
019000 01          TOKEN-TISCH.
019100     05      TOK-COUNT           PIC S9(04) COMP VALUE ZERO.
019200     05      TOK-ENTRY           OCCURS 50 TIMES
019300                                 INDEXED BY TOK-IDX.
019400        10   TOK-VAL             PIC X(24)       VALUE SPACES.
019500        10   TOK-LEN             PIC S9(04) COMP VALUE ZERO.
019600*            Platzhalter-Sicht auf die erste Tabellenzeile,
019700*            die Hausnorm "mindestens eine REDEFINES-Sicht", ohne
019800*            dass der Tisch selbst in Zahlen interpretiert wuerde.
019900     05      TOK-ENTRY-1-NUMVIEW REDEFINES TOK-ENTRY
020000                                 OCCURS 50 TIMES.
020100        10   TOK-NUMVIEW         PIC X(28)       VALUE SPACES.
020200*---------------------------------------------------------------*
020300* Warteschlange fuer die iterative Nachbildung (C100)
020400*---------------------------------------------------------------*
020500 01          PARSE-QUEUE-TISCH.
020600     05      PQ-COUNT            PIC S9(04) COMP VALUE ZERO.
020700     05      PQ-ENTRY            OCCURS 60 TIMES
020800                                 INDEXED BY PQ-IDX.
020900        10   PQ-TARGET-IDX       PIC S9(04) COMP VALUE ZERO.
021000        10   PQ-TEXT             PIC X(200)      VALUE SPACES.
021100        10   PQ-LEN              PIC S9(04) COMP VALUE ZERO.
021200*---------------------------------------------------------------*
021300* Arbeitsfelder fuer den Token-Aufbau (C131) und Bedingungsform-
021400* pruefung (C135)
021500*---------------------------------------------------------------*
021600 01          SCAN-FELDER.
021700     05      WS-CP                PIC S9(04) COMP VALUE ZERO.
021800     05      WS-IN-TOKEN          PIC 9          VALUE ZERO.
021900          88 IN-TOKEN-NO                          VALUE ZERO.
022000          88 IN-TOKEN-YES                         VALUE 1.
022100     05      WS-TOK-START         PIC S9(04) COMP VALUE ZERO.
022200     05      WS-FIELD-LEN         PIC S9(04) COMP VALUE ZERO.
022300     05      WS-OP-START          PIC S9(04) COMP VALUE ZERO.
022400     05      WS-OP-LEN            PIC S9(04) COMP VALUE ZERO.
022500     05      WS-LIT-START         PIC S9(04) COMP VALUE ZERO.
022600     05      WS-LIT-LEN           PIC S9(04) COMP VALUE ZERO.
022700     05      WS-QUOTE-CHAR        PIC X          VALUE SPACE.
022800*---------------------------------------------------------------*
022900* Arbeitsfelder fuer den Teiltextaufbau mit STRING/POINTER (C136)
023000*---------------------------------------------------------------*
023100 01          JOIN-FELDER.
023200     05      WS-JOIN-FROM         PIC S9(04) COMP VALUE ZERO.
023300     05      WS-JOIN-TO           PIC S9(04) COMP VALUE ZERO.
023400     05      WS-JOIN-PTR          PIC S9(04) COMP VALUE ZERO.
023500     05      WS-ENQ-TARGET-IDX    PIC S9(04) COMP VALUE ZERO.
023600     05      WS-JOIN-TEXT         PIC X(200)      VALUE SPACES.
023700     05      WS-JOIN-LEN          PIC S9(04) COMP VALUE ZERO.
023800     COPY ASTTAB.
023900 LINKAGE SECTION.
024000*-->    Uebergabe aus RULDRV0O
024100 01     LINK-REC.
024200     05  LINK-RC             PIC S9(04) COMP.
024300*           0    = OK
024400*           9999 = Programmabbruch - Aufrufer muss reagieren
024500 PROCEDURE DIVISION USING LINK-REC.
024600******************************************************************
024700* Steuerungs-Section
024800******************************************************************
024900 A100-STEUERUNG SECTION.
025000 A100-00.
025100     IF  SHOW-VERSION
025200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
025300         STOP RUN
025400     END-IF
025500     PERFORM B000-VORLAUF
025600     PERFORM B100-VERARBEITUNG
025700     PERFORM B090-ENDE
025800     EXIT PROGRAM
025900     .
026000 A100-99.
026100     EXIT.
026200******************************************************************
026300* Vorlauf - Dateien oeffnen, Tische initialisieren
026400******************************************************************
026500 B000-VORLAUF SECTION.
026600 B000-00.
026700     PERFORM C000-INIT
026800     OPEN INPUT RULE-DECK
026900     IF FILE-NOK
027000        DISPLAY K-MODUL " - RULE-DECK OPEN FEHLER: " FILE-STATUS
027100        SET PRG-ABBRUCH TO TRUE
027200     END-IF
027300     .
027400 B000-99.
027500     EXIT.
027600******************************************************************
027700* Nachlauf - Dateien schliessen, Laufstatistik melden
027800******************************************************************
027900 B090-ENDE SECTION.
028000 B090-00.
028100     IF NOT PRG-ABBRUCH
028200        CLOSE RULE-DECK
028300     END-IF
028400     DISPLAY K-MODUL " - REGELN GELESEN....: " RULES-READ-COUNT
028500     DISPLAY K-MODUL " - REGELN UEBERNOMMEN: " RULES-PARSED-COUNT
028600     DISPLAY K-MODUL " - REGELN ABGELEHNT..: " RULES-REJECT-COUNT
028700     DISPLAY K-MODUL " - WARTESCHL. BEARB...: "
028800         WS-QUEUE-DEQUEUE-COUNT
028900     MOVE ZERO TO LINK-RC
029000     IF PRG-ABBRUCH
029100        DISPLAY "   >>> ABBRUCH !!! <<< aus >", K-MODUL, "<"
029200        MOVE 9999 TO LINK-RC
029300     END-IF
029400     .
029500 B090-99.
029600     EXIT.
029700******************************************************************
029800* Verarbeitung - ein RULE-DECK-Satz je Schleifendurchlauf
029900******************************************************************
030000 B100-VERARBEITUNG SECTION.
030100 B100-00.
030200     PERFORM B110-READ-RULE-DECK
030300     PERFORM C100-PARSE-ONE-RULE
030400        UNTIL FILE-EOF OR PRG-ABBRUCH
030500     .
030600 B100-99.
030700     EXIT.
030800******************************************************************
030900* Lesen eines RULE-DECK-Satzes
031000******************************************************************
031100 B110-READ-RULE-DECK SECTION.
031200 B110-00.
031300     READ RULE-DECK
031400        AT END SET FILE-EOF TO TRUE
031500     END-READ
031600     .
031700 B110-99.
031800     EXIT.
031900******************************************************************
032000* Initialisierung Felder und Knotentisch (nur beim allerersten
032100* Programmstart der Batchfolge - Knotentisch und Regeltisch sind
032200* EXTERNAL und werden hier fuer den gesamten Lauf aufgebaut).
032300******************************************************************
032400 C000-INIT SECTION.
032500 C000-00.
032600     INITIALIZE SCHALTER
032700     MOVE ZERO TO RULES-READ-COUNT RULES-PARSED-COUNT
032800                  RULES-REJECT-COUNT
032900                  RULE-TAB-REJECTED-COUNT
033000                  AST-NODE-COUNT RULE-TAB-COUNT
033100     .
033200 C000-99.
033300     EXIT.
033400******************************************************************
033500* Verarbeiten genau eines Regelsatzes - Aufbau der Warteschlange,
033600* Abarbeitung bis leer oder Fehler, Eintragung in RULE-TABLE bzw.
033700* Rueckweisung mit Rollback des Knotentisches (PFH Regeln 1+2)
033800******************************************************************
033900 C100-PARSE-ONE-RULE SECTION.
034000 C100-00.
034100     ADD 1 TO RULES-READ-COUNT
034200     MOVE ZERO TO PARSE-ERR-FLAG
034300     MOVE AST-NODE-COUNT TO C4-SAVE-CNT
034400     PERFORM C140-ALLOC-NODE
034500     MOVE C4-NEW-IDX TO C4-ANZ
034600*            C4-ANZ ist hier die Wurzelknoten-Nummer der Regel.
034700     MOVE ZERO TO PQ-COUNT
034800     MOVE C4-ANZ      TO WS-ENQ-TARGET-IDX
034900     MOVE RULE-EXPR    TO WS-JOIN-TEXT
035000     MOVE 200           TO WS-JOIN-LEN
035100     PERFORM C105-ENQUEUE
035200     PERFORM C120-PROCESS-QUEUE-ENTRY
035300        UNTIL PQ-COUNT = ZERO OR PARSE-ERROR
035400     IF PARSE-ERROR
035500        DISPLAY K-MODUL " - REGEL " RULE-ID " ZURUECKGEWIESEN: "
035600                RULE-EXPR(1:60)
035700        MOVE C4-SAVE-CNT TO AST-NODE-COUNT
035800        ADD 1 TO RULES-REJECT-COUNT
035900        ADD 1 TO RULE-TAB-REJECTED-COUNT
036000     ELSE
036100        ADD 1 TO RULE-TAB-COUNT
036200        MOVE RULE-ID        TO RTAB-RULE-ID(RULE-TAB-COUNT)
036300        MOVE RULE-NAME       TO RTAB-RULE-NAME(RULE-TAB-COUNT)
036400        MOVE C4-ANZ           TO RTAB-ROOT-IDX(RULE-TAB-COUNT)
036500        SET RTAB-IS-VALID(RULE-TAB-COUNT) TO TRUE
036600        ADD 1 TO RULES-PARSED-COUNT
036700     END-IF
036800     PERFORM B110-READ-RULE-DECK
036900     .
037000 C100-99.
037100     EXIT.
037200******************************************************************
037300* Einreihen eines Teiltextes in die Warteschlange (simuliert den
037400* rekursiven Aufruf, den PERFORM auf diesem Compiler nicht sicher
037500* zulaesst)
037600******************************************************************
037700 C105-ENQUEUE SECTION.
037800 C105-00.
037900     IF PQ-COUNT >= 60
038000        SET PARSE-ERROR TO TRUE
038100        EXIT SECTION
038200     END-IF
038300     ADD 1 TO PQ-COUNT
038400     MOVE WS-ENQ-TARGET-IDX TO PQ-TARGET-IDX(PQ-COUNT)
038500     MOVE WS-JOIN-TEXT      TO PQ-TEXT(PQ-COUNT)
038600     MOVE WS-JOIN-LEN       TO PQ-LEN(PQ-COUNT)
038700     .
038800 C105-99.
038900     EXIT.
039000******************************************************************
039100* Einen Eintrag aus der Warteschlange nehmen und weiterverarbeiten
039200******************************************************************
039300 C120-PROCESS-QUEUE-ENTRY SECTION.
039400 C120-00.
039500     ADD 1 TO WS-QUEUE-DEQUEUE-COUNT
039600     PERFORM C120-10-DEQUEUE-AND-TRIM THRU C120-90-EXIT
039700     GO TO C120-99
039800     .
039900*        Ab hier numerierte Teilparagraphen statt eigener SECTION
040000*        Verzweigung per GO TO auf C120-90-EXIT ersetzt die drei
040100*        EXIT SECTION aus der Fassung vor A.00.07 (HGB-Notiz 2002)
040200 C120-10-DEQUEUE-AND-TRIM.
040300     MOVE PQ-TARGET-IDX(PQ-COUNT) TO C4-ANZ
040400     MOVE PQ-TEXT(PQ-COUNT)       TO WS-SCAN-TEXT
040500     MOVE PQ-LEN(PQ-COUNT)        TO WS-SCAN-LEN
040600     SUBTRACT 1 FROM PQ-COUNT
040700     PERFORM C110-TRIM-EXPR
040800     IF WS-SCAN-LEN NOT = ZERO
040900        GO TO C120-20-TRY-SPLIT
041000     END-IF
041100*            PFH Regel 9 - leerer Teilbaum wertet auf WAHR; hier
041200*            als OPERAND-Blatt mit Sonderwert abgelegt, den
041300*            RULEVL0M als "immer wahr" erkennt.
041400     MOVE "OPERAND "    TO NODE-TYPE(C4-ANZ)
041500     MOVE "*EMPTY*"     TO NODE-VALUE(C4-ANZ)
041600     GO TO C120-90-EXIT.
041700 C120-20-TRY-SPLIT.
041800     PERFORM C130-FIND-SPLIT
041900     IF NOT SPLIT-FOUND
042000        GO TO C120-30-CHECK-LEAF
042100     END-IF
042200     MOVE "OPERATOR"       TO NODE-TYPE(C4-ANZ)
042300     MOVE WS-SPLIT-OP       TO NODE-VALUE(C4-ANZ)
042400     PERFORM C140-ALLOC-NODE
042500     MOVE C4-NEW-IDX         TO C4-LEFT-IDX
042600     MOVE C4-LEFT-IDX        TO NODE-LEFT-IDX(C4-ANZ)
042700     PERFORM C140-ALLOC-NODE
042800     MOVE C4-NEW-IDX         TO C4-RIGHT-IDX
042900     MOVE C4-RIGHT-IDX       TO NODE-RIGHT-IDX(C4-ANZ)
043000     IF PARSE-ERROR
043100        GO TO C120-90-EXIT
043200     END-IF
043300     MOVE C4-LEFT-IDX        TO WS-ENQ-TARGET-IDX
043400     MOVE WS-LEFT-TEXT       TO WS-JOIN-TEXT
043500     MOVE WS-LEFT-LEN        TO WS-JOIN-LEN
043600     PERFORM C105-ENQUEUE
043700     MOVE C4-RIGHT-IDX       TO WS-ENQ-TARGET-IDX
043800     MOVE WS-RIGHT-TEXT      TO WS-JOIN-TEXT
043900     MOVE WS-RIGHT-LEN       TO WS-JOIN-LEN
044000     PERFORM C105-ENQUEUE
044100     GO TO C120-90-EXIT.
044200 C120-30-CHECK-LEAF.
044300     PERFORM C135-CHECK-CONDITION-SHAPE
044400     IF SHAPE-OK
044500        MOVE "OPERAND "  TO NODE-TYPE(C4-ANZ)
044600        MOVE WS-SCAN-TEXT(1:WS-SCAN-LEN) TO NODE-VALUE(C4-ANZ)
044700     ELSE
044800        SET PARSE-ERROR TO TRUE
044900     END-IF.
045000 C120-90-EXIT.
045100     EXIT.
045200 C120-99.
045300     EXIT.
045400******************************************************************
045500* Aeusserste Leerzeichen und ein zusammenpassendes aeusseres
045600* Klammernpaar entfernen (PFH Regel 1, Vorbereitung)
045700******************************************************************
045800 C110-TRIM-EXPR SECTION.
045900 C110-00.
046000     PERFORM C111-TRIM-LEADING
046100     PERFORM C112-TRIM-TRAILING
046200     IF WS-SCAN-LEN < 2
046300        EXIT SECTION
046400     END-IF
046500     IF WS-SCAN-TEXT(1:1) = "(" AND
046600        WS-SCAN-TEXT(WS-SCAN-LEN:1) = ")"
046700        PERFORM C113-CHECK-OUTER-PAREN
046800        IF SPLIT-NOT-FOUND
046900*               C113 meldet ueber SPLIT-FLAG, ob das erste "("
047000*               tatsaechlich zum letzten ")" gehoert.
047100           SUBTRACT 2 FROM WS-SCAN-LEN
047200           MOVE WS-SCAN-TEXT(2:WS-SCAN-LEN) TO WS-SCAN-TEXT
047300           PERFORM C111-TRIM-LEADING
047400           PERFORM C112-TRIM-TRAILING
047500        END-IF
047600     END-IF
047700     .
047800 C110-99.
047900     EXIT.
048000******************************************************************
048100* Fuehrende Leerzeichen aus WS-SCAN-TEXT entfernen
048200******************************************************************
048300 C111-TRIM-LEADING SECTION.
048400 C111-00.
048500     MOVE ZERO TO C4-PTR
048600     PERFORM C111A-SKIP-SPACE
048700        VARYING C4-PTR FROM 1 BY 1
048800        UNTIL C4-PTR > WS-SCAN-LEN
048900           OR WS-SCAN-TEXT(C4-PTR:1) NOT = SPACE
049000     IF C4-PTR > 1
049100        SUBTRACT C4-PTR - 1 FROM WS-SCAN-LEN
049200        IF WS-SCAN-LEN > ZERO
049300           MOVE WS-SCAN-TEXT(C4-PTR:WS-SCAN-LEN) TO WS-SCAN-TEXT
049400        ELSE
049500           MOVE SPACES TO WS-SCAN-TEXT
049600        END-IF
049700     END-IF
049800     .
049900 C111-99.
050000     EXIT.
050100 C111A-SKIP-SPACE SECTION.
050200 C111A-00.
050300     CONTINUE.
050400 C111A-99.
050500     EXIT.
050600******************************************************************
050700* Nachgestellte Leerzeichen aus WS-SCAN-TEXT entfernen
050800******************************************************************
050900 C112-TRIM-TRAILING SECTION.
051000 C112-00.
051100     PERFORM C112A-SKIP-SPACE
051200        VARYING WS-SCAN-LEN FROM WS-SCAN-LEN BY -1
051300        UNTIL WS-SCAN-LEN = ZERO
051400           OR WS-SCAN-TEXT(WS-SCAN-LEN:1) NOT = SPACE
051500     .
051600 C112-99.
051700     EXIT.
051800 C112A-SKIP-SPACE SECTION.
051900 C112A-00.
052000     CONTINUE.
052100 C112A-99.
052200     EXIT.
052300******************************************************************
052400* Pruefen, ob das erste "(" tatsaechlich das letzte ")" schliesst,
052500* d.h. die Klammertiefe erst ganz am Ende wieder auf Null faellt
052600******************************************************************
052700 C113-CHECK-OUTER-PAREN SECTION.
052800 C113-00.
052900     MOVE ZERO TO C4-DEPTH
053000     SET SPLIT-NOT-FOUND TO TRUE
053100     PERFORM C113A-SCAN-CHAR
053200        VARYING C4-PTR FROM 1 BY 1
053300        UNTIL C4-PTR > WS-SCAN-LEN OR SPLIT-FOUND
053400     .
053500 C113-99.
053600     EXIT.
053700 C113A-SCAN-CHAR SECTION.
053800 C113A-00.
053900     IF WS-SCAN-TEXT(C4-PTR:1) = "("
054000        ADD 1 TO C4-DEPTH
054100     END-IF
054200     IF WS-SCAN-TEXT(C4-PTR:1) = ")"
054300        SUBTRACT 1 FROM C4-DEPTH
054400        IF C4-DEPTH = ZERO AND C4-PTR < WS-SCAN-LEN
054500*              Klammer schliesst vor dem Stringende - es ist
054600*              KEIN einzelnes aeusseres Klammerpaar.
054700           SET SPLIT-FOUND TO TRUE
054800        END-IF
054900     END-IF
055000     .
055100 C113A-99.
055200     EXIT.
055300******************************************************************
055400* Top-Level-Scan nach UND/ODER auf Klammertiefe Null (PFH Regel 1)
055500******************************************************************
055600 C130-FIND-SPLIT SECTION.
055700 C130-00.
055800     PERFORM C131-TOKENIZE
055900     MOVE ZERO TO C4-DEPTH
056000     SET SPLIT-NOT-FOUND TO TRUE
056100     PERFORM C133-SCAN-TOKEN-DEPTH
056200        VARYING TOK-IDX FROM 1 BY 1
056300        UNTIL TOK-IDX > TOK-COUNT OR SPLIT-FOUND
056400     IF SPLIT-FOUND
056500        MOVE 1 TO WS-JOIN-FROM
056600        MOVE C4-SPLIT-TOK TO WS-JOIN-TO
056700        SUBTRACT 1 FROM WS-JOIN-TO
056800        PERFORM C136-JOIN-TOKEN-RANGE
056900        MOVE WS-JOIN-TEXT TO WS-LEFT-TEXT
057000        MOVE WS-JOIN-LEN  TO WS-LEFT-LEN
057100        ADD 1 TO C4-SPLIT-TOK GIVING WS-JOIN-FROM
057200        MOVE TOK-COUNT TO WS-JOIN-TO
057300        PERFORM C136-JOIN-TOKEN-RANGE
057400        MOVE WS-JOIN-TEXT TO WS-RIGHT-TEXT
057500        MOVE WS-JOIN-LEN  TO WS-RIGHT-LEN
057600     END-IF
057700     .
057800 C130-99.
057900     EXIT.
058000******************************************************************
058100* Einen Token auf Klammerzeichen pruefen bzw. als UND/ODER auf
058200* Tiefe Null erkennen
058300******************************************************************
058400 C133-SCAN-TOKEN-DEPTH SECTION.
058500 C133-00.
058600     IF C4-DEPTH = ZERO AND
058700        (TOK-VAL(TOK-IDX) = K-AND OR TOK-VAL(TOK-IDX) = K-OR)
058800        SET SPLIT-FOUND TO TRUE
058900        MOVE TOK-VAL(TOK-IDX) TO WS-SPLIT-OP
059000        SET C4-SPLIT-TOK TO TOK-IDX
059100     ELSE
059200        MOVE ZERO TO C4-OPEN-CNT C4-CLOSE-CNT
059300        INSPECT TOK-VAL(TOK-IDX) TALLYING C4-OPEN-CNT FOR ALL "("
059400        INSPECT TOK-VAL(TOK-IDX) TALLYING C4-CLOSE-CNT FOR ALL ")"
059500        ADD C4-OPEN-CNT TO C4-DEPTH
059600        SUBTRACT C4-CLOSE-CNT FROM C4-DEPTH
059700     END-IF
059800     .
059900 C133-99.
060000     EXIT.
060100******************************************************************
060200* Leerzeichen-getrennte Token aus WS-SCAN-TEXT in TOKEN-TISCH
060300* aufbauen
060400******************************************************************
060500 C131-TOKENIZE SECTION.
060600 C131-00.
060700     MOVE ZERO TO TOK-COUNT
060800     SET IN-TOKEN-NO TO TRUE
060900     MOVE ZERO TO WS-TOK-START
061000     PERFORM C132-SCAN-ONE-CHAR
061100        VARYING WS-CP FROM 1 BY 1
061200        UNTIL WS-CP > WS-SCAN-LEN
061300     IF IN-TOKEN-YES
061400        PERFORM C134-CLOSE-TOKEN
061500     END-IF
061600     .
061700 C131-99.
061800     EXIT.
061900 C132-SCAN-ONE-CHAR SECTION.
062000 C132-00.
062100     IF WS-SCAN-TEXT(WS-CP:1) = SPACE
062200        IF IN-TOKEN-YES
062300           PERFORM C134-CLOSE-TOKEN
062400        END-IF
062500        SET IN-TOKEN-NO TO TRUE
062600     ELSE
062700        IF IN-TOKEN-NO
062800           MOVE WS-CP TO WS-TOK-START
062900           SET IN-TOKEN-YES TO TRUE
063000        END-IF
063100     END-IF
063200     .
063300 C132-99.
063400     EXIT.
063500******************************************************************
063600* Laufenden Token abschliessen und in TOKEN-TISCH ablegen
063700******************************************************************
063800 C134-CLOSE-TOKEN SECTION.
063900 C134-00.
064000     IF TOK-COUNT < 50
064100        ADD 1 TO TOK-COUNT
064200        COMPUTE C4-LEN = WS-CP - WS-TOK-START
064300        IF C4-LEN > 24
064400           MOVE 24 TO C4-LEN
064500        END-IF
064600        MOVE SPACES TO TOK-VAL(TOK-COUNT)
064700        MOVE WS-SCAN-TEXT(WS-TOK-START:C4-LEN)
064800           TO TOK-VAL(TOK-COUNT)
064900        MOVE C4-LEN TO TOK-LEN(TOK-COUNT)
065000     END-IF
065100     SET IN-TOKEN-NO TO TRUE
065200     .
065300 C134-99.
065400     EXIT.
065500******************************************************************
065600* Teiltext aus Token WS-JOIN-FROM bis WS-JOIN-TO mit einem
065700* Leerzeichen je Uebergang wieder zusammensetzen (STRING mit
065800* WITH POINTER, vermeidet variable Anzahl STRING-Quellen)
065900******************************************************************
066000 C136-JOIN-TOKEN-RANGE SECTION.
066100 C136-00.
066200     MOVE SPACES TO WS-JOIN-TEXT
066300     MOVE 1 TO WS-JOIN-PTR
066400     PERFORM C137-APPEND-TOKEN
066500        VARYING TOK-IDX FROM WS-JOIN-FROM BY 1
066600        UNTIL TOK-IDX > WS-JOIN-TO
066700     COMPUTE WS-JOIN-LEN = WS-JOIN-PTR - 1
066800     .
066900 C136-99.
067000     EXIT.
067100 C137-APPEND-TOKEN SECTION.
067200 C137-00.
067300     IF TOK-IDX > WS-JOIN-FROM
067400        STRING " " DELIMITED BY SIZE
067500           INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
067600     END-IF
067700     STRING TOK-VAL(TOK-IDX)(1:TOK-LEN(TOK-IDX)) DELIMITED BY SIZE
067800        INTO WS-JOIN-TEXT WITH POINTER WS-JOIN-PTR
067900     .
068000 C137-99.
068100     EXIT.
068200******************************************************************
068300* Pruefen, ob WS-SCAN-TEXT die Form <Feld><Op><Literal> hat
068400* (PFH Regel 2) - Leerzeichen zwischen den drei Teilen erlaubt
068500******************************************************************
068600 C135-CHECK-CONDITION-SHAPE SECTION.
068700 C135-00.
068800     SET SHAPE-NOK TO TRUE
068900     MOVE 1 TO WS-CP
069000     PERFORM C135A-SCAN-FIELD
069100        VARYING WS-CP FROM 1 BY 1
069200        UNTIL WS-CP > WS-SCAN-LEN
069300           OR WS-SCAN-TEXT(WS-CP:1) IS NOT FIELD-CHAR
069400     COMPUTE WS-FIELD-LEN = WS-CP - 1
069500     IF WS-FIELD-LEN = ZERO
069600        EXIT SECTION
069700     END-IF
069800     PERFORM C135B-SKIP-SPACE
069900        VARYING WS-CP FROM WS-CP BY 1
070000        UNTIL WS-CP > WS-SCAN-LEN
070100           OR WS-SCAN-TEXT(WS-CP:1) NOT = SPACE
070200     MOVE WS-CP TO WS-OP-START
070300     PERFORM C135C-SCAN-OP
070400        VARYING WS-CP FROM WS-CP BY 1
070500        UNTIL WS-CP > WS-SCAN-LEN
070600           OR WS-SCAN-TEXT(WS-CP:1) IS NOT OP-CHAR
070700     COMPUTE WS-OP-LEN = WS-CP - WS-OP-START
070800     IF WS-OP-LEN = ZERO
070900        EXIT SECTION
071000     END-IF
071100     PERFORM C135B-SKIP-SPACE
071200        VARYING WS-CP FROM WS-CP BY 1
071300        UNTIL WS-CP > WS-SCAN-LEN
071400           OR WS-SCAN-TEXT(WS-CP:1) NOT = SPACE
071500     IF WS-CP > WS-SCAN-LEN
071600        EXIT SECTION
071700     END-IF
071800     MOVE WS-CP TO WS-LIT-START
071900     COMPUTE WS-LIT-LEN = WS-SCAN-LEN - WS-CP + 1
072000     PERFORM C135D-CHECK-LITERAL
072100     IF SHAPE-OK
072200        CONTINUE
072300     END-IF
072400     .
072500 C135-99.
072600     EXIT.
072700 C135A-SCAN-FIELD SECTION.
072800 C135A-00.
072900     CONTINUE.
073000 C135A-99.
073100     EXIT.
073200 C135B-SKIP-SPACE SECTION.
073300 C135B-00.
073400     CONTINUE.
073500 C135B-99.
073600     EXIT.
073700 C135C-SCAN-OP SECTION.
073800 C135C-00.
073900     CONTINUE.
074000 C135C-99.
074100     EXIT.
074200******************************************************************
074300* Literal pruefen - entweder reine Ziffern/Buchstaben/Punkt, oder
074400* von einem einzigen passenden Anfuehrungszeichenpaar umschlossen
074500******************************************************************
074600 C135D-CHECK-LITERAL SECTION.
074700 C135D-00.
074800     SET SHAPE-NOK TO TRUE
074900     MOVE WS-SCAN-TEXT(WS-LIT-START:1) TO WS-QUOTE-CHAR
075000     IF (WS-QUOTE-CHAR = QUOTE OR WS-QUOTE-CHAR = "'")
075100     AND WS-LIT-LEN > 1
075200     AND WS-SCAN-TEXT(WS-LIT-START + WS-LIT-LEN - 1:1)
075300        = WS-QUOTE-CHAR
075400        IF WS-LIT-LEN = 2
075500           SET SHAPE-OK TO TRUE
075600        ELSE
075700           MOVE WS-LIT-START TO WS-CP
075800           ADD 1 TO WS-CP
075900           PERFORM C135E-SCAN-LITERAL
076000              VARYING WS-CP FROM WS-CP BY 1
076100              UNTIL WS-CP > WS-LIT-START + WS-LIT-LEN - 2
076200                 OR WS-SCAN-TEXT(WS-CP:1) IS NOT LITERAL-CHAR
076300           IF WS-CP > WS-LIT-START + WS-LIT-LEN - 2
076400              SET SHAPE-OK TO TRUE
076500           END-IF
076600        END-IF
076700     ELSE
076800        MOVE WS-LIT-START TO WS-CP
076900        PERFORM C135E-SCAN-LITERAL
077000           VARYING WS-CP FROM WS-CP BY 1
077100           UNTIL WS-CP > WS-LIT-START + WS-LIT-LEN - 1
077200              OR WS-SCAN-TEXT(WS-CP:1) IS NOT LITERAL-CHAR
077300        IF WS-CP > WS-LIT-START + WS-LIT-LEN - 1
077400           SET SHAPE-OK TO TRUE
077500        END-IF
077600     END-IF
077700     .
077800 C135D-99.
077900     EXIT.
078000 C135E-SCAN-LITERAL SECTION.
078100 C135E-00.
078200     CONTINUE.
078300 C135E-99.
078400     EXIT.
078500******************************************************************
078600* Neuen Knoten im AST-NODE-TABLE belegen (Index hochzaehlen,
078700* Ueberlauf fuehrt zur Rueckweisung der Regel)
078800******************************************************************
078900 C140-ALLOC-NODE SECTION.
079000 C140-00.
079100     IF AST-NODE-COUNT >= MAX-AST-NODES
079200        SET PARSE-ERROR TO TRUE
079300        MOVE ZERO TO C4-NEW-IDX
079400        EXIT SECTION
079500     END-IF
079600     ADD 1 TO AST-NODE-COUNT
079700     MOVE AST-NODE-COUNT TO C4-NEW-IDX
079800     INITIALIZE AST-NODE-ENTRY(C4-NEW-IDX)
079900     MOVE ZERO TO NODE-LEFT-IDX(C4-NEW-IDX)
080000                 NODE-RIGHT-IDX(C4-NEW-IDX)
080100     .
080200 C140-99.
080300     EXIT.
